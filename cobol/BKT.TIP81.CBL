000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        BKT81.
000300 AUTHOR.            J MCNALLY.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      07/08/1993.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* BKT.TIP81  --  RUN-BACKTEST STEP                              *
001000*                                                                *
001100* READS THE REQUESTED PROJECT'S EMBEDDED CONFIG AND FIRST-TICKER*
001200* UNIVERSE OUT OF THE PROJECT MASTER (PRJ77), PULLS THAT         *
001300* TICKER'S PRICE BARS (PBR71) WITHIN THE CONFIG DATE WINDOW,     *
001400* BUYS AS MANY SHARES AS THE STARTING CAPITAL WILL COVER AT THE  *
001500* FIRST BAR'S CLOSE, MARKS THE POSITION TO MARKET BAR BY BAR,    *
001600* AND TRACKS THE RUNNING PEAK-TO-TROUGH DRAWDOWN.  WRITES THE    *
001700* SUMMARY AND EQUITY-CURVE RECORDS TO BTR76 AND REWRITES THE     *
001800* RESULT FIELDS BACK INTO THE PROJECT MASTER.                    *
001900*                                                                *
002000*                   C H A N G E   L O G                        *
002100*-----------------------------------------------------------------
002200* DATE       BY        CR-NO    DESCRIPTION
002300*-----------------------------------------------------------------
002400* 07/08/93   J MCNALLY   CR-0379 ORIGINAL STEP - SINGLE TICKER,
002500*                                FULLY INVESTED, NO REBALANCE.
002600* 01/22/95   J MCNALLY   CR-0425 ADDED RUNNING PEAK AND MAX
002700*                                DRAWDOWN - PAIRS WITH BTR76
002800*                                CR-0424.
002900* 10/11/97   S KOVALENKO CR-0512 WRITE THE EQUITY-CURVE DETAIL
003000*                                RECORDS, ONE PER BAR, PAIRS
003100*                                WITH BTR76 CR-0511.
003200* 03/09/99   S KOVALENKO CR-0562 Y2K REMEDIATION - DATE WINDOW
003300*                                COMPARES CONFIRMED TO COMPARE
003400*                                FULL 8-DIGIT YYYYMMDD VALUES,
003500*                                NO 2-DIGIT YEAR LOGIC FOUND.
003600* 05/02/01   J MCNALLY   CR-0619 REWRITE THE RESULT FIELDS INTO
003700*                                THE PROJECT MASTER RECORD SO THE
003800*                                SAVE/EXPORT STEP (SEX982) DOES
003900*                                NOT HAVE TO RE-READ BTR76.
003910* 02/14/05   D FARRIER   CR-0655 THE NO-CONFIG / EMPTY-UNIVERSE /
003920*                                NO-PRICE-DATA MESSAGES WERE BARE
003930*                                MOVEs - NEVER SHOWED THE PROJECT
003940*                                ID OR TICKER THEY WERE ABOUT.
003950*                                CHANGED ALL THREE TO STRING THE
003960*                                ID/TICKER IN, SAME AS PBI78'S
003970*                                2150-CHECK-PROJECT-EXISTS.
003980* 06/03/05   D FARRIER   CR-0660 BKTRPT NEVER PRINTED THE EQUITY
003990*                                CURVE, ONLY THE FINAL-VALUE/
004000*                                DRAWDOWN/RETURN FOOTER - ADDED
004010*                                ONE DETAIL LINE PER BAR (DATE,
004020*                                VALUE) AHEAD OF THE FOOTER.
004030*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BACKTEST-REQUEST-FILE ASSIGN TO "BKTREQ"
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT PROJECT-MASTER-FILE ASSIGN TO "PROJMSTR"
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT PRICE-BAR-FILE ASSIGN TO "PRICEBAR"
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT BACKTEST-RESULT-FILE ASSIGN TO "BTRESULT"
005400         ORGANIZATION IS SEQUENTIAL.
005500     SELECT BACKTEST-REPORT-FILE ASSIGN TO "BKTRPT"
005600         ORGANIZATION IS SEQUENTIAL.
005700 DATA DIVISION.
005800 FILE SECTION.
005900*-----------------------------------------------------------------
006000* ONE REQUEST CARD PER RUN - THE PROJECT TO BACKTEST.
006100*-----------------------------------------------------------------
006200 FD  BACKTEST-REQUEST-FILE.
006300 01  BKQ-RECORD.
006400     05  BKQ-PROJECT-ID                   PIC X(20).
006500     05  FILLER                           PIC X(60).
006600 FD  PROJECT-MASTER-FILE.
006700 01  PRJ-RECORD.
006800     05  RECORD-TYPE-CD                   PIC X(01).
006900         88  RECORD-TYPE-HEADER               VALUE 'H'.
007000         88  RECORD-TYPE-DETAIL               VALUE 'D'.
007100         88  RECORD-TYPE-TRAILER              VALUE 'T'.
007200     05  HEADER-RECORD-AREA.
007300         10  PRJ-RUN-DTE-TME               PIC X(26).
007400         10  FILLER                        PIC X(598).
007500     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
007600         10  PRJ-PROJECT-ID                PIC X(20).
007700         10  PRJ-NAME                      PIC X(40).
007800         10  PRJ-TICKER-CT                 PIC 9(03)      COMP-3.
007900         10  PRJ-TICKER-TBL OCCURS 50 TIMES
008000                                            INDEXED BY PRJ-TK-IDX.
008100             15  PRJ-TICKER                PIC X(08).
008200         10  PRJ-CFG-START-DATE            PIC 9(08).
008300         10  PRJ-CFG-END-DATE              PIC 9(08).
008400         10  PRJ-CFG-INITIAL-CAPITAL       PIC S9(11)V9(02)
008500                                            SIGN TRAILING SEPARATE.
008600         10  PRJ-CFG-STRATEGY-NAME         PIC X(20).
008700         10  PRJ-CFG-REBALANCE-FREQ        PIC X(10).
008800         10  PRJ-CFG-TRANSACTION-COST      PIC 9(05)V9(02).
008900         10  PRJ-CFG-POSITION-CAP          PIC 9(03)V9(04).
009000         10  PRJ-RESULT-PRESENT-SW         PIC X(01).
009100             88  PRJ-RESULT-PRESENT            VALUE 'Y'.
009200             88  PRJ-RESULT-ABSENT             VALUE 'N'.
009300         10  PRJ-RESULT-FINAL-VALUE        PIC S9(11)V9(04)
009400                                            SIGN TRAILING SEPARATE.
009500         10  PRJ-RESULT-MAX-DRAWDOWN       PIC 9(01)V9(06).
009600         10  PRJ-RESULT-TOTAL-RETURN       PIC S9(05)V9(06)
009700                                            SIGN TRAILING SEPARATE.
009800         10  LAST-MNT-DATE-TIME            PIC X(26).
009900         10  LAST-MNT-OPID                 PIC X(08).
010000         10  FILLER                        PIC X(18).
010100     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
010200         10  PRJ-RECORD-CT                 PIC 9(09)      COMP-3.
010300         10  FILLER                        PIC X(619).
010400 FD  PRICE-BAR-FILE.
010500 01  PBR-RECORD.
010600     05  PBR-RECORD-TYPE-CD                PIC X(01).
010700         88  PBR-RECORD-TYPE-HEADER            VALUE 'H'.
010800         88  PBR-RECORD-TYPE-DETAIL            VALUE 'D'.
010900         88  PBR-RECORD-TYPE-TRAILER           VALUE 'T'.
011000     05  PBR-HEADER-AREA.
011100         10  FILLER                        PIC X(110).
011200     05  PBR-DETAIL-AREA REDEFINES PBR-HEADER-AREA.
011300         10  PBR-TICKER                    PIC X(08).
011400         10  PBR-BAR-DATE                   PIC 9(08).
011500         10  PBR-OPEN-PRC                   PIC S9(07)V9(04)
011600                                             SIGN TRAILING SEPARATE.
011700         10  PBR-HIGH-PRC                   PIC S9(07)V9(04)
011800                                             SIGN TRAILING SEPARATE.
011900         10  PBR-LOW-PRC                    PIC S9(07)V9(04)
012000                                             SIGN TRAILING SEPARATE.
012100         10  PBR-CLOSE-PRC                  PIC S9(07)V9(04)
012200                                             SIGN TRAILING SEPARATE.
012300         10  PBR-VOLUME-QTY                 PIC 9(12).
012400         10  FILLER                         PIC X(34).
012500     05  PBR-TRAILER-AREA REDEFINES PBR-HEADER-AREA.
012600         10  FILLER                         PIC X(110).
012700 FD  BACKTEST-RESULT-FILE.
012800 01  BTR-RECORD.
012900     05  BTR-RECORD-TYPE-CD                PIC X(01).
013000         88  BTR-RECORD-TYPE-HEADER            VALUE 'H'.
013100         88  BTR-RECORD-TYPE-SUMMARY           VALUE 'S'.
013200         88  BTR-RECORD-TYPE-EQUITY-PT          VALUE 'E'.
013300         88  BTR-RECORD-TYPE-TRAILER           VALUE 'T'.
013400     05  BTR-HEADER-AREA.
013500         10  FILLER                        PIC X(76).
013600     05  BTR-SUMMARY-AREA REDEFINES BTR-HEADER-AREA.
013700         10  BTR-SUM-PROJECT-ID            PIC X(20).
013800         10  BTR-FINAL-VALUE               PIC S9(11)V9(04)
013900                                            SIGN TRAILING SEPARATE.
014000         10  BTR-MAX-DRAWDOWN              PIC 9(01)V9(06).
014100         10  BTR-TOTAL-RETURN              PIC S9(05)V9(06)
014200                                            SIGN TRAILING SEPARATE.
014300         10  FILLER                        PIC X(12).
014400     05  BTR-EQUITY-PT-AREA REDEFINES BTR-HEADER-AREA.
014500         10  BTR-EQ-PROJECT-ID             PIC X(20).
014600         10  BTR-EQ-BAR-DATE                PIC 9(08).
014700         10  BTR-EQ-VALUE                   PIC S9(11)V9(04)
014800                                             SIGN TRAILING SEPARATE.
014900         10  FILLER                         PIC X(24).
015000     05  BTR-TRAILER-AREA REDEFINES BTR-HEADER-AREA.
015100         10  BTR-RECORD-CT                  PIC 9(09)      COMP-3.
015200         10  FILLER                         PIC X(67).
015300 FD  BACKTEST-REPORT-FILE
015400     RECORD CONTAINS 132 CHARACTERS.
015500 01  RPT-PRTLINE                           PIC X(132).
015600 WORKING-STORAGE SECTION.
015700 01  W00-SWITCHES.
015800     05  W00-MASTER-EOF-SW                 PIC X(03)      VALUE "NO ".
015900         88  W00-MASTER-EOF                    VALUE "YES".
016000     05  W00-BAR-EOF-SW                    PIC X(03)      VALUE "NO ".
016100         88  W00-BAR-EOF                       VALUE "YES".
016200     05  W00-PROJECT-FOUND-SW              PIC X(01)      VALUE "N".
016300         88  W00-PROJECT-FOUND                  VALUE "Y".
016400     05  W00-ABORT-SW                      PIC X(01)      VALUE "N".
016500         88  W00-ABORT-RUN                      VALUE "Y".
016600 01  W01-REQUEST-WORK.
016700     05  W01-REQ-PROJECT-ID                PIC X(20).
016800 01  W02-CONFIG-WORK.
016900     05  W02-TICKER                        PIC X(08).
017000     05  W02-START-DATE                    PIC 9(08).
017100     05  W02-END-DATE                      PIC 9(08).
017200     05  W02-INITIAL-CAPITAL               PIC S9(11)V9(02)
017300                                            SIGN TRAILING SEPARATE.
017400 01  W03-CURVE-TBL.
017500     05  W03-BAR-CT                        PIC 9(04)      COMP
017600                                            VALUE ZERO.
017700     05  W03-BAR-ENTRY OCCURS 10000 TIMES INDEXED BY W03-BAR-IDX.
017800         10  W03-BAR-DATE                  PIC 9(08).
017900         10  W03-BAR-VALUE                 PIC S9(11)V9(04)
018000                                            SIGN TRAILING SEPARATE.
018100 01  W04-CALC-WORK.
018200     05  W04-SUBSCR                        PIC 9(04)      COMP
018300                                            VALUE ZERO.
018400     05  W04-SHARES                        PIC S9(09)V9(06)
018500                                            SIGN TRAILING SEPARATE
018600                                            VALUE ZERO.
018700     05  W04-PEAK                          PIC S9(11)V9(04)
018800                                            SIGN TRAILING SEPARATE
018900                                            VALUE ZERO.
019000     05  W04-DRAWDOWN                      PIC 9(01)V9(06)
019100                                            VALUE ZERO.
019200     05  W04-MAX-DRAWDOWN                  PIC 9(01)V9(06)
019300                                            VALUE ZERO.
019400     05  W04-FINAL-VALUE                   PIC S9(11)V9(04)
019500                                            SIGN TRAILING SEPARATE
019600                                            VALUE ZERO.
019700     05  W04-TOTAL-RETURN                  PIC S9(05)V9(06)
019800                                            SIGN TRAILING SEPARATE
019900                                            VALUE ZERO.
020000 01  W05-RECORD-CT                         PIC 9(09)      COMP-3
020100                                            VALUE ZERO.
020200 01  W06-MESSAGE-LINE.
020300     05  FILLER                            PIC X(14)      VALUE
020400         "BKT.TIP81 -- ".
020500     05  W06-MESSAGE-TXT                   PIC X(118).
020600 01  W07-HEADING-LINE.
020700     05  FILLER                            PIC X(09)      VALUE
020800         "BKT.TIP81".
020900     05  FILLER                            PIC X(24)      VALUE
021000         " BACKTEST RESULT REPORT".
021100     05  FILLER                            PIC X(99)      VALUE SPACES.
021200 01  W08-DETAIL-LINE.
021300     05  FILLER                            PIC X(02)      VALUE SPACES.
021400     05  W08-LABEL-O                       PIC X(20).
021500     05  W08-VALUE-O                       PIC -ZZZZZZZZ.9999.
021600     05  FILLER                            PIC X(97)      VALUE SPACES.
021610 01  W08B-EQUITY-LINE.
021620     05  FILLER                            PIC X(04)      VALUE SPACES.
021630     05  W08B-EQ-DATE-O                     PIC 9(08).
021640     05  FILLER                            PIC X(02)      VALUE SPACES.
021650     05  W08B-EQ-VALUE-O                    PIC -ZZZZZZZZ.9999.
021660     05  FILLER                            PIC X(104)     VALUE SPACES.
021700 PROCEDURE DIVISION.
021800 0000-BKT81.
021900     PERFORM 1000-INIT-THRU-EXIT.
022000     IF NOT W00-ABORT-RUN
022100         PERFORM 2000-LOAD-CONFIG-THRU-EXIT
022200     END-IF.
022300     IF NOT W00-ABORT-RUN
022400         PERFORM 3000-LOAD-BARS-THRU-EXIT
022500     END-IF.
022600     IF NOT W00-ABORT-RUN
022700         PERFORM 4000-RUN-BACKTEST-THRU-EXIT
022800         PERFORM 5000-PERSIST-THRU-EXIT
022900         PERFORM 6000-REPORT-THRU-EXIT
023000     END-IF.
023100     PERFORM 7000-CLOSING-THRU-EXIT.
023200     STOP RUN.
023300*-----------------------------------------------------------------
023400* 1000 SERIES - OPEN FILES, READ THE REQUEST CARD
023500*-----------------------------------------------------------------
023600 1000-INIT-THRU-EXIT.
023700     OPEN INPUT  BACKTEST-REQUEST-FILE.
023800     OPEN I-O    PROJECT-MASTER-FILE.
023900     OPEN INPUT  PRICE-BAR-FILE.
024000     OPEN OUTPUT BACKTEST-RESULT-FILE.
024100     OPEN OUTPUT BACKTEST-REPORT-FILE.
024200     WRITE RPT-PRTLINE FROM W07-HEADING-LINE
024300         AFTER ADVANCING PAGE.
024400     READ BACKTEST-REQUEST-FILE
024500         AT END
024600             MOVE "NO REQUEST CARD PRESENT" TO W06-MESSAGE-TXT
024700             PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
024800             SET W00-ABORT-RUN TO TRUE
024900     END-READ.
025000     IF NOT W00-ABORT-RUN
025100         MOVE BKQ-PROJECT-ID TO W01-REQ-PROJECT-ID
025200     END-IF.
025300 1000-INIT-EXIT.
025400     EXIT.
025500*-----------------------------------------------------------------
025600* 2000 SERIES - FIND THE PROJECT, PULL ITS CONFIG AND FIRST TICKER
025700*-----------------------------------------------------------------
025800 2000-LOAD-CONFIG-THRU-EXIT.
025900     PERFORM 2100-READ-MASTER-THRU-EXIT.
026000     PERFORM 2200-SCAN-MASTER-THRU-EXIT
026100         UNTIL W00-MASTER-EOF
026200            OR W00-PROJECT-FOUND.
026300     IF NOT W00-PROJECT-FOUND
026400         STRING "No backtest configuration found for project: "
026410                DELIMITED BY SIZE
026420                W01-REQ-PROJECT-ID DELIMITED BY SPACE
026430             INTO W06-MESSAGE-TXT
026600         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
026700         SET W00-ABORT-RUN TO TRUE
026800     ELSE
026900         IF PRJ-TICKER-CT = ZERO
027000             STRING "Universe is empty for project: "
027010                DELIMITED BY SIZE
027020                W01-REQ-PROJECT-ID DELIMITED BY SPACE
027030             INTO W06-MESSAGE-TXT
027200             PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
027300             SET W00-ABORT-RUN TO TRUE
027400         ELSE
027500             MOVE PRJ-TICKER (1) TO W02-TICKER
027600             MOVE PRJ-CFG-START-DATE TO W02-START-DATE
027700             MOVE PRJ-CFG-END-DATE TO W02-END-DATE
027800             MOVE PRJ-CFG-INITIAL-CAPITAL TO W02-INITIAL-CAPITAL
027900         END-IF
028000     END-IF.
028100 2100-READ-MASTER-THRU-EXIT.
028200     READ PROJECT-MASTER-FILE
028300         AT END
028400             SET W00-MASTER-EOF TO TRUE
028500     END-READ.
028600 2200-SCAN-MASTER-THRU-EXIT.
028700     IF RECORD-TYPE-DETAIL
028800         IF PRJ-PROJECT-ID = W01-REQ-PROJECT-ID
028900             SET W00-PROJECT-FOUND TO TRUE
029000         ELSE
029100             PERFORM 2100-READ-MASTER-THRU-EXIT
029200         END-IF
029300     ELSE
029400         PERFORM 2100-READ-MASTER-THRU-EXIT
029500     END-IF.
029600 2000-LOAD-CONFIG-EXIT.
029700     EXIT.
029800 2100-READ-MASTER-EXIT.
029900     EXIT.
030000 2200-SCAN-MASTER-EXIT.
030100     EXIT.
030200*-----------------------------------------------------------------
030300* 3000 SERIES - PULL THE TICKER'S BARS INSIDE THE DATE WINDOW -
030400* FILE IS ALREADY ASCENDING BY TICKER THEN DATE (SEE PBR71) SO
030500* THE ENTRIES LAND IN W03-BAR-ENTRY IN DATE ORDER AS READ.
030600*-----------------------------------------------------------------
030700 3000-LOAD-BARS-THRU-EXIT.
030800     MOVE ZERO TO W03-BAR-CT.
030900     PERFORM 3100-READ-BAR-THRU-EXIT.
031000     PERFORM 3200-MATCH-BAR-THRU-EXIT
031100         UNTIL W00-BAR-EOF.
031200     IF W03-BAR-CT = ZERO
031300         STRING "No price data found for ticker: "
031310                DELIMITED BY SIZE
031320                W02-TICKER DELIMITED BY SPACE
031330             INTO W06-MESSAGE-TXT
031500         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
031600         SET W00-ABORT-RUN TO TRUE
031700     END-IF.
031800 3100-READ-BAR-THRU-EXIT.
031900     READ PRICE-BAR-FILE
032000         AT END
032100             SET W00-BAR-EOF TO TRUE
032200     END-READ.
032300 3200-MATCH-BAR-THRU-EXIT.
032400     IF PBR-RECORD-TYPE-DETAIL
032500         IF PBR-TICKER = W02-TICKER
032600             IF (W02-START-DATE = ZERO
032700                     OR PBR-BAR-DATE NOT < W02-START-DATE)
032800                 AND (W02-END-DATE = ZERO
032900                     OR PBR-BAR-DATE NOT > W02-END-DATE)
033000                 IF W03-BAR-CT < 10000
033100                     ADD 1 TO W03-BAR-CT
033200                     MOVE PBR-BAR-DATE TO W03-BAR-DATE (W03-BAR-CT)
033300                     MOVE PBR-CLOSE-PRC TO W03-BAR-VALUE (W03-BAR-CT)
033400                 END-IF
033500             END-IF
033600         END-IF
033700     END-IF.
033800     PERFORM 3100-READ-BAR-THRU-EXIT.
033900 3000-LOAD-BARS-EXIT.
034000     EXIT.
034100 3100-READ-BAR-EXIT.
034200     EXIT.
034300 3200-MATCH-BAR-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600* 4000 SERIES - MARK THE POSITION TO MARKET BAR BY BAR
034700*-----------------------------------------------------------------
034800 4000-RUN-BACKTEST-THRU-EXIT.
034900     COMPUTE W04-SHARES ROUNDED =
035000         W02-INITIAL-CAPITAL / W03-BAR-VALUE (1).
035100     MOVE W02-INITIAL-CAPITAL TO W04-PEAK.
035200     MOVE ZERO TO W04-MAX-DRAWDOWN.
035300     PERFORM 4100-MARK-ONE-BAR-THRU-EXIT
035400         VARYING W04-SUBSCR FROM 1 BY 1
035500         UNTIL W04-SUBSCR > W03-BAR-CT.
035600     MOVE W03-BAR-VALUE (W03-BAR-CT) TO W04-FINAL-VALUE.
035700     COMPUTE W04-TOTAL-RETURN ROUNDED =
035800         (W04-FINAL-VALUE / W02-INITIAL-CAPITAL) - 1.
035900 4100-MARK-ONE-BAR-THRU-EXIT.
036000     COMPUTE W03-BAR-VALUE (W04-SUBSCR) ROUNDED =
036100         W04-SHARES * W03-BAR-VALUE (W04-SUBSCR).
036200     IF W03-BAR-VALUE (W04-SUBSCR) > W04-PEAK
036300         MOVE W03-BAR-VALUE (W04-SUBSCR) TO W04-PEAK
036400     ELSE
036500         COMPUTE W04-DRAWDOWN ROUNDED =
036600             (W04-PEAK - W03-BAR-VALUE (W04-SUBSCR)) / W04-PEAK
036700         IF W04-DRAWDOWN > W04-MAX-DRAWDOWN
036800             MOVE W04-DRAWDOWN TO W04-MAX-DRAWDOWN
036900         END-IF
037000     END-IF.
037100 4000-RUN-BACKTEST-EXIT.
037200     EXIT.
037300 4100-MARK-ONE-BAR-EXIT.
037400     EXIT.
037500*-----------------------------------------------------------------
037600* 5000 SERIES - WRITE THE RESULT FILE, REWRITE THE PROJECT MASTER
037700*-----------------------------------------------------------------
037800 5000-PERSIST-THRU-EXIT.
037900     MOVE SPACES TO BTR-RECORD.
038000     SET BTR-RECORD-TYPE-SUMMARY TO TRUE.
038100     MOVE W01-REQ-PROJECT-ID TO BTR-SUM-PROJECT-ID.
038200     MOVE W04-FINAL-VALUE TO BTR-FINAL-VALUE.
038300     MOVE W04-MAX-DRAWDOWN TO BTR-MAX-DRAWDOWN.
038400     MOVE W04-TOTAL-RETURN TO BTR-TOTAL-RETURN.
038500     WRITE BTR-RECORD.
038600     ADD 1 TO W05-RECORD-CT.
038700     PERFORM 5100-WRITE-EQUITY-PT-THRU-EXIT
038800         VARYING W04-SUBSCR FROM 1 BY 1
038900         UNTIL W04-SUBSCR > W03-BAR-CT.
039000     MOVE "Y" TO PRJ-RESULT-PRESENT-SW.
039100     MOVE W04-FINAL-VALUE TO PRJ-RESULT-FINAL-VALUE.
039200     MOVE W04-MAX-DRAWDOWN TO PRJ-RESULT-MAX-DRAWDOWN.
039300     MOVE W04-TOTAL-RETURN TO PRJ-RESULT-TOTAL-RETURN.
039400     REWRITE PRJ-RECORD.
039500 5100-WRITE-EQUITY-PT-THRU-EXIT.
039600     MOVE SPACES TO BTR-RECORD.
039700     SET BTR-RECORD-TYPE-EQUITY-PT TO TRUE.
039800     MOVE W01-REQ-PROJECT-ID TO BTR-EQ-PROJECT-ID.
039900     MOVE W03-BAR-DATE (W04-SUBSCR) TO BTR-EQ-BAR-DATE.
040000     MOVE W03-BAR-VALUE (W04-SUBSCR) TO BTR-EQ-VALUE.
040100     WRITE BTR-RECORD.
040200     ADD 1 TO W05-RECORD-CT.
040300 5000-PERSIST-EXIT.
040400     EXIT.
040500 5100-WRITE-EQUITY-PT-EXIT.
040600     EXIT.
040700*-----------------------------------------------------------------
040800* 6000 SERIES - BACKTEST REPORT
040900*-----------------------------------------------------------------
041000 6000-REPORT-THRU-EXIT.
041100     MOVE "PROJECT ID" TO W08-LABEL-O.
041200     MOVE SPACES TO W08-VALUE-O.
041300     WRITE RPT-PRTLINE FROM W08-DETAIL-LINE
041400         AFTER ADVANCING 2 LINES.
041500     MOVE SPACES TO RPT-PRTLINE.
041600     MOVE W01-REQ-PROJECT-ID TO RPT-PRTLINE (4:20).
041700     WRITE RPT-PRTLINE
041800         AFTER ADVANCING 1 LINE.
041810*    CR-0660 - ONE LINE PER EQUITY POINT (DATE, VALUE) - SEE THE
041820*    BTR-EQUITY-PT-AREA RECORDS 5100-WRITE-EQUITY-PT-THRU-EXIT
041830*    WRITES TO THE RESULT FILE; THIS IS THE HUMAN-READABLE TWIN.
041840     PERFORM 6100-WRITE-EQUITY-LINE-THRU-EXIT
041850         VARYING W04-SUBSCR FROM 1 BY 1
041860         UNTIL W04-SUBSCR > W03-BAR-CT.
041900     MOVE "FINAL VALUE" TO W08-LABEL-O.
042000     MOVE W04-FINAL-VALUE TO W08-VALUE-O.
042100     WRITE RPT-PRTLINE FROM W08-DETAIL-LINE
042200         AFTER ADVANCING 1 LINE.
042300     MOVE "MAX DRAWDOWN" TO W08-LABEL-O.
042400     MOVE W04-MAX-DRAWDOWN TO W08-VALUE-O.
042500     WRITE RPT-PRTLINE FROM W08-DETAIL-LINE
042600         AFTER ADVANCING 1 LINE.
042700     MOVE "TOTAL RETURN" TO W08-LABEL-O.
042800     MOVE W04-TOTAL-RETURN TO W08-VALUE-O.
042900     WRITE RPT-PRTLINE FROM W08-DETAIL-LINE
043000         AFTER ADVANCING 1 LINE.
043050 6100-WRITE-EQUITY-LINE-THRU-EXIT.
043060     MOVE W03-BAR-DATE (W04-SUBSCR) TO W08B-EQ-DATE-O.
043070     MOVE W03-BAR-VALUE (W04-SUBSCR) TO W08B-EQ-VALUE-O.
043080     WRITE RPT-PRTLINE FROM W08B-EQUITY-LINE
043090         AFTER ADVANCING 1 LINE.
043100 6000-REPORT-EXIT.
043200     EXIT.
043210 6100-WRITE-EQUITY-LINE-EXIT.
043220     EXIT.
043300*-----------------------------------------------------------------
043400 9000-WRITE-MESSAGE-THRU-EXIT.
043500     WRITE RPT-PRTLINE FROM W06-MESSAGE-LINE
043600         AFTER ADVANCING 1 LINE.
043700 9000-WRITE-MESSAGE-EXIT.
043800     EXIT.
043900*-----------------------------------------------------------------
044000 7000-CLOSING-THRU-EXIT.
044100     IF NOT W00-ABORT-RUN
044200         MOVE SPACES TO BTR-RECORD
044300         SET BTR-RECORD-TYPE-TRAILER TO TRUE
044400         MOVE W05-RECORD-CT TO BTR-RECORD-CT
044500         WRITE BTR-RECORD
044600     END-IF.
044700     CLOSE BACKTEST-REQUEST-FILE.
044800     CLOSE PROJECT-MASTER-FILE.
044900     CLOSE PRICE-BAR-FILE.
045000     CLOSE BACKTEST-RESULT-FILE.
045100     CLOSE BACKTEST-REPORT-FILE.
045200 7000-CLOSING-EXIT.
045300     EXIT.
