000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FCS74.
000300 AUTHOR.            S KOVALENKO.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      11/08/1996.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* FCS.TIP74  --  RANKED FACTOR-SCORE OUTPUT RECORD LAYOUT       *
001000*                                                                *
001100* ONE RECORD PER SYMBOL, IN RANK ORDER, WRITTEN BY THE FACTOR   *
001200* SCORING AND RANKING STEP (FSR80).  CARRIES THE PROCESSED      *
001300* PER-FACTOR SCORE FOR EACH OF THE FIVE FACTORS PLUS THE        *
001400* WEIGHTED COMPOSITE AND THE ASSIGNED RANK (1 = HIGHEST).       *
001500*                                                                *
001600*                   C H A N G E   L O G                        *
001700*-----------------------------------------------------------------
001800* DATE       BY        CR-NO    DESCRIPTION
001900*-----------------------------------------------------------------
002000* 11/08/96   S KOVALENKO CR-0498 ORIGINAL LAYOUT - GREW OUT OF
002100*                                FCD73 WHEN THE RESEARCH DESK
002200*                                ASKED FOR A SEPARATE RANKED
002300*                                OUTPUT FILE RATHER THAN A RE-
002400*                                WRITE OF THE RAW FACTOR FILE.
002500* 07/02/99   S KOVALENKO CR-0566 Y2K REMEDIATION - NO DATE FIELDS
002600*                                IN THIS RECORD, REVIEWED AND
002700*                                SIGNED OFF, NO CHANGE REQUIRED.
002800* 03/18/03   J MCNALLY   CR-0641 ADDED SCORE-TBL REDEFINES SO
002900*                                THE PREPROCESS ROUTINES CAN
003000*                                ADDRESS A SCORE BY FACTOR INDEX
003100*                                INSTEAD OF FIVE DISCRETE MOVES.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT FACTOR-SCORE-FILE ASSIGN TO "FACTSCOR"
004000         ORGANIZATION IS SEQUENTIAL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  FACTOR-SCORE-FILE.
004400 01  FCS-RECORD.
004500     05  RECORD-TYPE-CD                PIC X(01).
004600         88  RECORD-TYPE-HEADER             VALUE 'H'.
004700         88  RECORD-TYPE-DETAIL             VALUE 'D'.
004800         88  RECORD-TYPE-TRAILER            VALUE 'T'.
004900     05  HEADER-RECORD-AREA.
005000         10  FCS-RUN-DTE-TME            PIC X(26).
005100         10  FCS-PROJECT-ID             PIC X(20).
005200         10  FILLER                     PIC X(31).
005300     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005400         10  FCS-SYMBOL                 PIC X(08).
005500         10  FCS-SCORE-TBL OCCURS 5 TIMES
005600                                         INDEXED BY FCS-SC-IDX.
005700             15  FCS-SCORE              PIC S9(03)V9(06)
005800                                         SIGN TRAILING SEPARATE.
005900         10  FCS-SCORE-MOMENTUM REDEFINES FCS-SCORE-TBL.
006000             15  FCS-SC-MOMENTUM        PIC S9(03)V9(06)
006100                                         SIGN TRAILING SEPARATE.
006200             15  FCS-SC-LOWVOL          PIC S9(03)V9(06)
006300                                         SIGN TRAILING SEPARATE.
006400             15  FCS-SC-REVERSAL        PIC S9(03)V9(06)
006500                                         SIGN TRAILING SEPARATE.
006600             15  FCS-SC-SIZE            PIC S9(03)V9(06)
006700                                         SIGN TRAILING SEPARATE.
006800             15  FCS-SC-VALUE-PROXY     PIC S9(03)V9(06)
006900                                         SIGN TRAILING SEPARATE.
007000         10  FCS-COMPOSITE              PIC S9(03)V9(06)
007100                                         SIGN TRAILING SEPARATE.
007200         10  FCS-RANK                   PIC 9(04).
007300         10  FILLER                     PIC X(04).
007400     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
007500         10  FCS-RECORD-CT              PIC 9(09)      COMP-3.
007600         10  FILLER                     PIC X(59).
007700 WORKING-STORAGE SECTION.
007800 01  FILLER                             PIC X(01).
007900 PROCEDURE DIVISION.
008000     STOP RUN.
