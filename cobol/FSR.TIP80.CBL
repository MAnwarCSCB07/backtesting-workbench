000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FSR80.
000300 AUTHOR.            S KOVALENKO.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      11/15/1996.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* FSR.TIP80  --  FACTOR SCORING AND RANKING STEP                *
001000*                                                                *
001100* LOADS THE FACTOR RAW-DATA FILE (FDR79 OUTPUT) TO A TABLE,      *
001200* TURNS THE FIVE RAW FIELDS INTO SIGNED "SCORES" (LOW-VOL AND    *
001300* SIZE ARE INVERTED), PREPROCESSES EACH FACTOR COLUMN (NONE,     *
001400* Z-SCORE OR 5/95 WINSORIZE - THE CONFIG CARD SAYS WHICH), THEN  *
001500* BUILDS THE WEIGHTED COMPOSITE AND RANKS DESCENDING.  TIES      *
001600* KEEP THEIR ORIGINAL (SYMBOL-CARD) ORDER - THE RANKING PASS IS  *
001700* A STABLE INSERTION SORT, NOT A COMPARE-AND-SWAP BUBBLE.        *
001800*                                                                *
001900*                   C H A N G E   L O G                        *
002000*-----------------------------------------------------------------
002100* DATE       BY        CR-NO    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 11/15/96   S KOVALENKO CR-0499 ORIGINAL STEP - NONE/Z-SCORE
002400*                                PREPROCESSING AND COMPOSITE ONLY.
002500* 04/09/98   S KOVALENKO CR-0540 ADDED WINSORIZE(5,95) - RESEARCH
002600*                                DESK WAS GETTING SWAMPED BY ONE
002700*                                OUTLIER SYMBOL DOMINATING THE
002800*                                COMPOSITE RANKING EACH MONTH.
002900* 10/02/98   S KOVALENKO CR-0555 Y2K REMEDIATION - NO DATE FIELDS
003000*                                TOUCHED BY THIS STEP, REVIEWED
003100*                                AND SIGNED OFF, NO CHANGE
003200*                                REQUIRED.
003300* 03/18/03   J MCNALLY   CR-0641 CHANGED THE RANK PASS FROM A
003400*                                PLAIN BUBBLE TO A STABLE
003500*                                INSERTION SORT SO TIED SYMBOLS
003600*                                HOLD THE ORDER THEY WERE LOADED
003700*                                IN, NOT WHATEVER ORDER THE SWAP
003800*                                PASS LEFT THEM.
003810* 09/22/03   D FARRIER   CR-0650 3330-PICK-BOUNDS WAS COMPUTING
003820*                                THE WINSORIZE CLAMP SUBSCRIPTS
003830*                                ROUNDED - AUDIT CAUGHT A 31-SYMBOL
003840*                                RUN WHERE THAT PICKED THE WRONG
003850*                                SORTED ENTRY FOR THE 95TH
003860*                                PERCENTILE.  DROPPED ROUNDED SO
003870*                                THE COMPUTE TRUNCATES, MATCHING
003880*                                THE FLOOR(...) THIS PARAGRAPH'S
003890*                                OWN HEADER HAS ALWAYS CALLED FOR.
003900* 01/12/04   D FARRIER   CR-0651 FACTOR-SCORE-FILE AND RANKRPT
003910*                                WERE BOTH BEING WRITTEN IN
003920*                                SYMBOL-CARD LOAD ORDER EVEN THOUGH
003930*                                THE RANK WAS ALREADY KNOWN -
003940*                                RESEARCH DESK WANTED THE RANKED
003950*                                FILE AND REPORT TO COME OUT IN
003960*                                RANK ORDER WITHOUT HAVING TO
003970*                                RE-SORT DOWNSTREAM.  ADDED
003980*                                W06-ORDER-TBL (BUILT DURING THE
003990*                                5100 INSERTION PASS) SO 6000 CAN
004000*                                DRIVE THE WRITE LOOP BY RANK.
004010*                                ALSO ADDED THE FIVE PROCESSED
004020*                                FACTOR SCORES TO THE REPORT LINE
004030*                                AND A TRAILING SYMBOL-COUNT LINE
004040*                                ON RANKRPT - NEITHER WAS EVER ON
004050*                                THE REPORT, ONLY ON THE BINARY
004060*                                FACTOR-SCORE-FILE.
004061* 05/19/04   D FARRIER   CR-0671 3100-PREPROCESS-COLUMN HAD NO
004062*                                ELSE - AN UNSELECTED FACTOR LEFT
004063*                                W01-PROC WHATEVER IT HAPPENED TO
004064*                                HOLD, AND 6110 MOVES ALL 5 SLOTS
004065*                                TO FACTSCOR/RANKRPT REGARDLESS OF
004066*                                SELECTION.  ADDED 3170-ZERO-COLUMN
004067*                                SO AN UNSELECTED FACTOR'S SCORE IS
004068*                                EXPLICITLY ZERO FOR EVERY SYMBOL,
004069*                                SAME AS 4110'S ZERO WEIGHT
004070*                                CONTRIBUTION.
004071*-----------------------------------------------------------------
004080 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SCORE-CONFIG-FILE ASSIGN TO "SCORECFG"
004700         ORGANIZATION IS SEQUENTIAL.
004800     SELECT FACTOR-DATA-FILE ASSIGN TO "FACTDATA"
004900         ORGANIZATION IS SEQUENTIAL.
005000     SELECT FACTOR-SCORE-FILE ASSIGN TO "FACTSCOR"
005100         ORGANIZATION IS SEQUENTIAL.
005200     SELECT RANK-REPORT-FILE ASSIGN TO "RANKRPT"
005300         ORGANIZATION IS SEQUENTIAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*-----------------------------------------------------------------
005700* ONE "W" WEIGHT/METHOD CARD PER RUN - ONE ENTRY PER FACTOR,
005800* IN THE STANDARD ORDER MOMENTUM/LOW-VOL/REVERSAL/SIZE/VALUE.
005900*-----------------------------------------------------------------
006000 FD  SCORE-CONFIG-FILE.
006100 01  SCF-RECORD.
006200     05  SCF-PREPROCESS-CD               PIC X(01).
006300         88  SCF-PREPROCESS-NONE             VALUE 'N'.
006400         88  SCF-PREPROCESS-ZSCORE           VALUE 'Z'.
006500         88  SCF-PREPROCESS-WINSOR           VALUE 'W'.
006600     05  SCF-WEIGHT-TBL OCCURS 5 TIMES INDEXED BY SCF-WT-IDX.
006700         10  SCF-SELECTED-SW              PIC X(01).
006800             88  SCF-FACTOR-SELECTED          VALUE 'Y'.
006900         10  SCF-WEIGHT                   PIC S9(01)V9(06)
007000                                           SIGN TRAILING SEPARATE.
007100     05  FILLER                           PIC X(42).
007200 FD  FACTOR-DATA-FILE.
007300 01  FCD-RECORD.
007400     05  FCD-RECORD-TYPE-CD               PIC X(01).
007410         88  FCD-RECORD-TYPE-HEADER           VALUE 'H'.
007500         88  FCD-RECORD-TYPE-DETAIL           VALUE 'D'.
007600         88  FCD-RECORD-TYPE-TRAILER          VALUE 'T'.
007650     05  FCD-HEADER-AREA.
007660         10  FILLER                       PIC X(65).
007700     05  FCD-DETAIL-AREA REDEFINES FCD-HEADER-AREA.
007800         10  FCD-SYMBOL                   PIC X(08).
007900         10  FCD-MOMENTUM-12-1            PIC S9(03)V9(06)
008000                                           SIGN TRAILING SEPARATE.
008100         10  FCD-VOLATILITY                PIC 9(03)V9(06).
008200         10  FCD-REVERSAL                  PIC S9(03)V9(06)
008300                                           SIGN TRAILING SEPARATE.
008400         10  FCD-SIZE                      PIC 9(15).
008500         10  FCD-VALUE-PROXY               PIC 9(03)V9(06).
008600         10  FILLER                        PIC X(04).
008700     05  FCD-TRAILER-AREA REDEFINES FCD-HEADER-AREA.
008800         10  FCD-RECORD-CT                 PIC 9(09)      COMP-3.
008900         10  FILLER                        PIC X(60).
009000 FD  FACTOR-SCORE-FILE.
009100 01  FCS-RECORD.
009200     05  FCS-RECORD-TYPE-CD               PIC X(01).
009210         88  FCS-RECORD-TYPE-HEADER           VALUE 'H'.
009300         88  FCS-RECORD-TYPE-DETAIL           VALUE 'D'.
009400         88  FCS-RECORD-TYPE-TRAILER          VALUE 'T'.
009450     05  FCS-HEADER-AREA.
009460         10  FILLER                        PIC X(77).
009500     05  FCS-DETAIL-AREA REDEFINES FCS-HEADER-AREA.
009600         10  FCS-SYMBOL                    PIC X(08).
009700         10  FCS-SCORE-TBL OCCURS 5 TIMES
009800                                            INDEXED BY FCS-SC-IDX.
009900             15  FCS-SCORE                 PIC S9(03)V9(06)
010000                                            SIGN TRAILING SEPARATE.
010100         10  FCS-COMPOSITE                 PIC S9(03)V9(06)
010200                                            SIGN TRAILING SEPARATE.
010300         10  FCS-RANK                      PIC 9(04).
010400         10  FILLER                        PIC X(04).
010500     05  FCS-TRAILER-AREA REDEFINES FCS-HEADER-AREA.
010600         10  FCS-RECORD-CT                 PIC 9(09)      COMP-3.
010700         10  FILLER                        PIC X(72).
010800 FD  RANK-REPORT-FILE
010900     RECORD CONTAINS 132 CHARACTERS.
011000 01  RPT-PRTLINE                          PIC X(132).
011100 WORKING-STORAGE SECTION.
011200 01  W00-SWITCHES.
011300     05  W00-MORE-REC-SW                  PIC X(03)      VALUE "YES".
011400         88  W00-MORE-RECS                     VALUE "YES".
011500         88  W00-NO-MORE-RECS                  VALUE "NO ".
011600 01  W01-SYMBOL-TBL.
011700     05  W01-SYMBOL-CT                     PIC 9(04)      COMP
011800                                            VALUE ZERO.
011900     05  W01-SYMBOL-ENTRY OCCURS 500 TIMES INDEXED BY W01-SY-IDX.
012000         10  W01-SYMBOL                    PIC X(08).
012100         10  W01-RAW-TBL OCCURS 5 TIMES.
012200             15  W01-RAW                   PIC S9(07)V9(06)
012300                                            SIGN TRAILING SEPARATE.
012400         10  W01-PROC-TBL OCCURS 5 TIMES.
012500             15  W01-PROC                  PIC S9(07)V9(06)
012600                                            SIGN TRAILING SEPARATE.
012700         10  W01-COMPOSITE                 PIC S9(07)V9(06)
012800                                            SIGN TRAILING SEPARATE.
012900         10  W01-RANK                      PIC 9(04).
013000 01  W02-WEIGHT-TBL.
013100     05  W02-SELECTED OCCURS 5 TIMES      PIC X(01).
013200     05  W02-WEIGHT OCCURS 5 TIMES        PIC S9(01)V9(06)
013300                                           SIGN TRAILING SEPARATE.
013400 01  W03-COLUMN-WORK.
013500     05  W03-FACTOR-IDX                    PIC 9(01)      COMP
013600                                            VALUE ZERO.
013700     05  W03-SUBSCR                        PIC 9(04)      COMP
013800                                            VALUE ZERO.
013900     05  W03-SUM                           PIC S9(09)V9(06)
014000                                            SIGN TRAILING SEPARATE
014100                                            VALUE ZERO.
014200     05  W03-MEAN                          PIC S9(07)V9(06)
014300                                            SIGN TRAILING SEPARATE
014400                                            VALUE ZERO.
014500     05  W03-VARSUM                        PIC S9(09)V9(06)
014600                                            SIGN TRAILING SEPARATE
014700                                            VALUE ZERO.
014800     05  W03-DEV                           PIC S9(07)V9(06)
014900                                            SIGN TRAILING SEPARATE
015000                                            VALUE ZERO.
015100     05  W03-STDDEV                        PIC S9(07)V9(06)
015200                                            SIGN TRAILING SEPARATE
015300                                            VALUE ZERO.
015400 01  W04-SORT-WORK.
015500     05  W04-LOW-IDX                       PIC 9(04)      COMP
015600                                            VALUE ZERO.
015700     05  W04-HIGH-IDX                      PIC 9(04)      COMP
015800                                            VALUE ZERO.
015900     05  W04-HOLD-ENTRY.
016000         10  W04-HOLD-VAL                  PIC S9(07)V9(06)
016100                                            SIGN TRAILING SEPARATE.
016200 01  W05-WINSOR-WORK.
016300     05  W05-SORTED-TBL OCCURS 500 TIMES  PIC S9(07)V9(06)
016400                                           SIGN TRAILING SEPARATE.
016500     05  W05-LOWER-IDX                     PIC 9(04)      COMP
016600                                            VALUE ZERO.
016700     05  W05-UPPER-IDX                     PIC 9(04)      COMP
016800                                            VALUE ZERO.
016900     05  W05-LOWER-BND                     PIC S9(07)V9(06)
017000                                            SIGN TRAILING SEPARATE.
017100     05  W05-UPPER-BND                     PIC S9(07)V9(06)
017200                                            SIGN TRAILING SEPARATE.
017300     05  W05-PRODUCT                       PIC S9(11)V9(06)
017400                                            SIGN TRAILING SEPARATE.
017500 01  W06-RANK-WORK.
017600     05  W06-OUT-IDX                       PIC 9(04)      COMP
017700                                            VALUE ZERO.
017800     05  W06-IN-IDX                        PIC 9(04)      COMP
017900                                            VALUE ZERO.
018000     05  W06-KEY-COMPOSITE                 PIC S9(07)V9(06)
018100                                            SIGN TRAILING SEPARATE.
018200     05  W06-INSERT-AT                     PIC 9(04)      COMP
018300                                            VALUE ZERO.
018310     05  W06-ORDER-TBL OCCURS 500 TIMES    PIC 9(04)      COMP
018320                                            VALUE ZERO.
018400 01  W07-RECORD-CT                         PIC 9(09)      COMP-3
018500                                            VALUE ZERO.
018600 01  W08-HEADING-LINE.
018700     05  FILLER                            PIC X(09)      VALUE
018800         "FSR.TIP80".
018900     05  FILLER                            PIC X(30)      VALUE
019000         " RANKED FACTOR SCORE REPORT  ".
019100     05  FILLER                            PIC X(93)      VALUE SPACES.
019200 01  W09-DETAIL-LINE.
019300     05  W09-RANK-O                        PIC ZZZ9.
019400     05  FILLER                            PIC X(02)      VALUE SPACES.
019500     05  W09-SYMBOL-O                      PIC X(10).
019510     05  FILLER                            PIC X(02)      VALUE SPACES.
019520     05  W09-PROC-O OCCURS 5 TIMES         PIC -ZZ.999999.
019530     05  FILLER                            PIC X(02)      VALUE SPACES.
019600     05  W09-COMPOSITE-O                   PIC -ZZ.999999.
019610     05  FILLER                            PIC X(52)      VALUE SPACES.
019620 01  W10-TRAILER-LINE.
019630     05  FILLER                            PIC X(17)      VALUE
019640         "SYMBOLS RANKED: ".
019650     05  W10-SYMBOL-CT-O                    PIC ZZZ9.
019660     05  FILLER                            PIC X(111)     VALUE SPACES.
019800 PROCEDURE DIVISION.
019900 0000-FSR80.
020000     PERFORM 1000-INIT-THRU-EXIT.
020100     PERFORM 2000-CALC-RAW-SCORES-THRU-EXIT.
020200     PERFORM 3000-PREPROCESS-THRU-EXIT.
020300     PERFORM 4000-COMPOSITE-THRU-EXIT.
020400     PERFORM 5000-RANK-THRU-EXIT.
020500     PERFORM 6000-REPORT-THRU-EXIT.
020600     PERFORM 7000-CLOSING-THRU-EXIT.
020700     STOP RUN.
020800*-----------------------------------------------------------------
020900* 1000 SERIES - OPEN FILES, READ CONFIG CARD
021000*-----------------------------------------------------------------
021100 1000-INIT-THRU-EXIT.
021200     OPEN INPUT  SCORE-CONFIG-FILE.
021300     OPEN INPUT  FACTOR-DATA-FILE.
021400     OPEN OUTPUT FACTOR-SCORE-FILE.
021500     OPEN OUTPUT RANK-REPORT-FILE.
021600     READ SCORE-CONFIG-FILE.
021700     SET W03-FACTOR-IDX TO 1.
021800     PERFORM 1100-LOAD-WEIGHT-THRU-EXIT
021900         VARYING W03-FACTOR-IDX FROM 1 BY 1
022000         UNTIL W03-FACTOR-IDX > 5.
022100 1100-LOAD-WEIGHT-THRU-EXIT.
022200     MOVE SCF-SELECTED-SW (W03-FACTOR-IDX)
022300         TO W02-SELECTED (W03-FACTOR-IDX).
022400     MOVE SCF-WEIGHT (W03-FACTOR-IDX)
022500         TO W02-WEIGHT (W03-FACTOR-IDX).
022600 1000-INIT-EXIT.
022700     EXIT.
022800 1100-LOAD-WEIGHT-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------------
023100* 2000 SERIES - LOAD RAW DATA, TURN IT INTO RAW SCORES
023200*-----------------------------------------------------------------
023300 2000-CALC-RAW-SCORES-THRU-EXIT.
023400     MOVE ZERO TO W01-SYMBOL-CT.
023500     PERFORM 2100-READ-FACTOR-DATA-THRU-EXIT.
023600     PERFORM 2200-LOAD-ONE-SYMBOL-THRU-EXIT
023700         UNTIL W00-NO-MORE-RECS
023800            OR FCD-RECORD-TYPE-TRAILER.
023900 2100-READ-FACTOR-DATA-THRU-EXIT.
024000     READ FACTOR-DATA-FILE
024100         AT END
024200             SET W00-NO-MORE-RECS TO TRUE
024300     END-READ.
024400 2200-LOAD-ONE-SYMBOL-THRU-EXIT.
024500     IF W01-SYMBOL-CT < 500
024600         ADD 1 TO W01-SYMBOL-CT
024700         MOVE FCD-SYMBOL TO W01-SYMBOL (W01-SYMBOL-CT)
024800         MOVE FCD-MOMENTUM-12-1 TO W01-RAW (W01-SYMBOL-CT 1)
024900         COMPUTE W01-RAW (W01-SYMBOL-CT 2) = 0 - FCD-VOLATILITY
025000         MOVE FCD-REVERSAL TO W01-RAW (W01-SYMBOL-CT 3)
025100         IF FCD-SIZE > ZERO
025200             COMPUTE W10-LN-ARG = FCD-SIZE
025300             PERFORM 9750-CALC-LN-THRU-EXIT
025400             COMPUTE W01-RAW (W01-SYMBOL-CT 4) = 0 - W10-LN-RESULT
025500         ELSE
025600             MOVE ZERO TO W01-RAW (W01-SYMBOL-CT 4)
025700         END-IF
025800         MOVE FCD-VALUE-PROXY TO W01-RAW (W01-SYMBOL-CT 5)
025900     END-IF.
026000     PERFORM 2100-READ-FACTOR-DATA-THRU-EXIT.
026100 2000-CALC-RAW-SCORES-EXIT.
026200     EXIT.
026300 2100-READ-FACTOR-DATA-EXIT.
026400     EXIT.
026500 2200-LOAD-ONE-SYMBOL-EXIT.
026600     EXIT.
026700*-----------------------------------------------------------------
026800* 3000 SERIES - PREPROCESS EACH FACTOR COLUMN INDEPENDENTLY
026900*-----------------------------------------------------------------
027000 3000-PREPROCESS-THRU-EXIT.
027100     PERFORM 3100-PREPROCESS-COLUMN-THRU-EXIT
027200         VARYING W03-FACTOR-IDX FROM 1 BY 1
027300         UNTIL W03-FACTOR-IDX > 5.
027400 3100-PREPROCESS-COLUMN-THRU-EXIT.
027500     IF W02-SELECTED (W03-FACTOR-IDX) = "Y"
027600         EVALUATE TRUE
027700             WHEN SCF-PREPROCESS-ZSCORE
027800                 PERFORM 3200-ZSCORE-COLUMN-THRU-EXIT
027900             WHEN SCF-PREPROCESS-WINSOR
028000                 PERFORM 3300-WINSOR-COLUMN-THRU-EXIT
028100             WHEN OTHER
028200                 PERFORM 3150-PASSTHRU-COLUMN-THRU-EXIT
028300         END-EVALUATE
028310*    CR-0671 - FACTOR NOT SELECTED THIS RUN - ZERO ITS PROCESSED
028320*    SCORE FOR EVERY SYMBOL RATHER THAN LEAVE W01-PROC WHATEVER
028330*    IT HAPPENED TO HOLD (SAME DISCIPLINE AS 4110'S ZERO WEIGHT
028340*    CONTRIBUTION FOR AN UNSELECTED FACTOR).
028350     ELSE
028360         PERFORM 3170-ZERO-COLUMN-THRU-EXIT
028400     END-IF.
028500 3150-PASSTHRU-COLUMN-THRU-EXIT.
028600     PERFORM 3160-COPY-RAW-THRU-EXIT
028700         VARYING W03-SUBSCR FROM 1 BY 1
028800         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
028900 3160-COPY-RAW-THRU-EXIT.
029000     MOVE W01-RAW (W03-SUBSCR W03-FACTOR-IDX)
029100         TO W01-PROC (W03-SUBSCR W03-FACTOR-IDX).
029110 3170-ZERO-COLUMN-THRU-EXIT.
029120     PERFORM 3175-ZERO-ONE-THRU-EXIT
029130         VARYING W03-SUBSCR FROM 1 BY 1
029140         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
029150 3175-ZERO-ONE-THRU-EXIT.
029160     MOVE ZERO TO W01-PROC (W03-SUBSCR W03-FACTOR-IDX).
029200 3000-PREPROCESS-EXIT.
029300     EXIT.
029400 3100-PREPROCESS-COLUMN-EXIT.
029500     EXIT.
029600 3150-PASSTHRU-COLUMN-EXIT.
029700     EXIT.
029800 3160-COPY-RAW-EXIT.
029900     EXIT.
029910 3170-ZERO-COLUMN-EXIT.
029920     EXIT.
029930 3175-ZERO-ONE-EXIT.
029940     EXIT.
030000*-----------------------------------------------------------------
030100* 3200 SERIES - Z-SCORE = (X - MEAN) / POPULATION STDDEV
030200*-----------------------------------------------------------------
030300 3200-ZSCORE-COLUMN-THRU-EXIT.
030400     MOVE ZERO TO W03-SUM.
030500     PERFORM 3210-ACCUM-SUM-THRU-EXIT
030600         VARYING W03-SUBSCR FROM 1 BY 1
030700         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
030800     COMPUTE W03-MEAN = W03-SUM / W01-SYMBOL-CT.
030900     MOVE ZERO TO W03-VARSUM.
031000     PERFORM 3220-ACCUM-VARIANCE-THRU-EXIT
031100         VARYING W03-SUBSCR FROM 1 BY 1
031200         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
031300     COMPUTE W09-SQRT-ARG = W03-VARSUM / W01-SYMBOL-CT.
031400     PERFORM 9700-CALC-SQRT-THRU-EXIT.
031500     MOVE W09-SQRT-RESULT TO W03-STDDEV.
031600     PERFORM 3230-APPLY-ZSCORE-THRU-EXIT
031700         VARYING W03-SUBSCR FROM 1 BY 1
031800         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
031900 3210-ACCUM-SUM-THRU-EXIT.
032000     ADD W01-RAW (W03-SUBSCR W03-FACTOR-IDX) TO W03-SUM.
032100 3220-ACCUM-VARIANCE-THRU-EXIT.
032200     COMPUTE W03-DEV =
032300         W01-RAW (W03-SUBSCR W03-FACTOR-IDX) - W03-MEAN.
032400     COMPUTE W03-VARSUM ROUNDED =
032500         W03-VARSUM + (W03-DEV * W03-DEV).
032600 3230-APPLY-ZSCORE-THRU-EXIT.
032700     IF W03-STDDEV = ZERO
032800         MOVE ZERO TO W01-PROC (W03-SUBSCR W03-FACTOR-IDX)
032900     ELSE
033000         COMPUTE W01-PROC (W03-SUBSCR W03-FACTOR-IDX) ROUNDED =
033100             (W01-RAW (W03-SUBSCR W03-FACTOR-IDX) - W03-MEAN)
033200                 / W03-STDDEV
033300     END-IF.
033400 3200-ZSCORE-COLUMN-EXIT.
033500     EXIT.
033600 3210-ACCUM-SUM-EXIT.
033700     EXIT.
033800 3220-ACCUM-VARIANCE-EXIT.
033900     EXIT.
034000 3230-APPLY-ZSCORE-EXIT.
034100     EXIT.
034200*-----------------------------------------------------------------
034300* 3300 SERIES - WINSORIZE AT THE 5TH/95TH PERCENTILE
034400* COPY THE COLUMN OUT, BUBBLE-SORT IT ASCENDING, PICK THE
034500* FLOOR(0.05*(N-1)) / FLOOR(0.95*(N-1)) INDEX (0-BASED, CLAMPED
034600* AND SWAPPED IF REVERSED), THEN CLAMP EVERY VALUE INTO RANGE.
034700*-----------------------------------------------------------------
034800 3300-WINSOR-COLUMN-THRU-EXIT.
034900     PERFORM 3310-COPY-FOR-SORT-THRU-EXIT
035000         VARYING W03-SUBSCR FROM 1 BY 1
035100         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
035200     PERFORM 3320-BUBBLE-SORT-THRU-EXIT.
035300     PERFORM 3330-PICK-BOUNDS-THRU-EXIT.
035400     PERFORM 3340-CLAMP-VALUE-THRU-EXIT
035500         VARYING W03-SUBSCR FROM 1 BY 1
035600         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
035700 3310-COPY-FOR-SORT-THRU-EXIT.
035800     MOVE W01-RAW (W03-SUBSCR W03-FACTOR-IDX)
035900         TO W05-SORTED-TBL (W03-SUBSCR).
036000 3320-BUBBLE-SORT-THRU-EXIT.
036100     IF W01-SYMBOL-CT > 1
036200         PERFORM 3321-ONE-PASS-THRU-EXIT
036300             VARYING W04-LOW-IDX FROM 1 BY 1
036400             UNTIL W04-LOW-IDX > W01-SYMBOL-CT
036500     END-IF.
036600 3321-ONE-PASS-THRU-EXIT.
036700     COMPUTE W04-HIGH-IDX = W01-SYMBOL-CT - 1.
036800     PERFORM 3322-COMPARE-SWAP-THRU-EXIT
036900         VARYING W03-SUBSCR FROM 1 BY 1
037000         UNTIL W03-SUBSCR > W04-HIGH-IDX.
037100 3322-COMPARE-SWAP-THRU-EXIT.
037200     IF W05-SORTED-TBL (W03-SUBSCR)
037300             > W05-SORTED-TBL (W03-SUBSCR + 1)
037400         MOVE W05-SORTED-TBL (W03-SUBSCR) TO W04-HOLD-VAL
037500         MOVE W05-SORTED-TBL (W03-SUBSCR + 1)
037600             TO W05-SORTED-TBL (W03-SUBSCR)
037700         MOVE W04-HOLD-VAL TO W05-SORTED-TBL (W03-SUBSCR + 1)
037800     END-IF.
037900 3330-PICK-BOUNDS-THRU-EXIT.
038000     COMPUTE W05-LOWER-IDX =
038100         0.05 * (W01-SYMBOL-CT - 1).
038200     COMPUTE W05-UPPER-IDX =
038300         0.95 * (W01-SYMBOL-CT - 1).
038400     IF W05-LOWER-IDX < 0
038500         MOVE 0 TO W05-LOWER-IDX
038600     END-IF.
038700     IF W05-UPPER-IDX > W01-SYMBOL-CT - 1
038800         COMPUTE W05-UPPER-IDX = W01-SYMBOL-CT - 1
038900     END-IF.
039000     IF W05-LOWER-IDX > W05-UPPER-IDX
039100         MOVE W05-LOWER-IDX TO W04-HOLD-VAL
039200         MOVE W05-UPPER-IDX TO W05-LOWER-IDX
039300         MOVE W04-HOLD-VAL TO W05-UPPER-IDX
039400     END-IF.
039500     MOVE W05-SORTED-TBL (W05-LOWER-IDX + 1) TO W05-LOWER-BND.
039600     MOVE W05-SORTED-TBL (W05-UPPER-IDX + 1) TO W05-UPPER-BND.
039700 3340-CLAMP-VALUE-THRU-EXIT.
039800     IF W01-RAW (W03-SUBSCR W03-FACTOR-IDX) < W05-LOWER-BND
039900         MOVE W05-LOWER-BND
040000             TO W01-PROC (W03-SUBSCR W03-FACTOR-IDX)
040100     ELSE
040200         IF W01-RAW (W03-SUBSCR W03-FACTOR-IDX) > W05-UPPER-BND
040300             MOVE W05-UPPER-BND
040400                 TO W01-PROC (W03-SUBSCR W03-FACTOR-IDX)
040500         ELSE
040600             MOVE W01-RAW (W03-SUBSCR W03-FACTOR-IDX)
040700                 TO W01-PROC (W03-SUBSCR W03-FACTOR-IDX)
040800         END-IF
040900     END-IF.
041000 3300-WINSOR-COLUMN-EXIT.
041100     EXIT.
041200 3310-COPY-FOR-SORT-EXIT.
041300     EXIT.
041400 3320-BUBBLE-SORT-EXIT.
041500     EXIT.
041600 3321-ONE-PASS-EXIT.
041700     EXIT.
041800 3322-COMPARE-SWAP-EXIT.
041900     EXIT.
042000 3330-PICK-BOUNDS-EXIT.
042100     EXIT.
042200 3340-CLAMP-VALUE-EXIT.
042300     EXIT.
042400*-----------------------------------------------------------------
042500* 4000 SERIES - WEIGHTED COMPOSITE PER SYMBOL
042600*-----------------------------------------------------------------
042700 4000-COMPOSITE-THRU-EXIT.
042800     PERFORM 4100-COMPOSITE-ONE-SYMBOL-THRU-EXIT
042900         VARYING W03-SUBSCR FROM 1 BY 1
043000         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
043100 4100-COMPOSITE-ONE-SYMBOL-THRU-EXIT.
043200     MOVE ZERO TO W01-COMPOSITE (W03-SUBSCR).
043300     PERFORM 4110-ADD-FACTOR-THRU-EXIT
043400         VARYING W03-FACTOR-IDX FROM 1 BY 1
043500         UNTIL W03-FACTOR-IDX > 5.
043600 4110-ADD-FACTOR-THRU-EXIT.
043700     IF W02-SELECTED (W03-FACTOR-IDX) = "Y"
043800         COMPUTE W01-COMPOSITE (W03-SUBSCR) ROUNDED =
043900             W01-COMPOSITE (W03-SUBSCR) +
044000             (W02-WEIGHT (W03-FACTOR-IDX) *
044100              W01-PROC (W03-SUBSCR W03-FACTOR-IDX))
044200     END-IF.
044300 4000-COMPOSITE-EXIT.
044400     EXIT.
044500 4100-COMPOSITE-ONE-SYMBOL-EXIT.
044600     EXIT.
044700 4110-ADD-FACTOR-EXIT.
044800     EXIT.
044900*-----------------------------------------------------------------
045000* 5000 SERIES - STABLE RANK BY COMPOSITE DESCENDING (CR-0641)
045100* INSERTION SORT ON A SEPARATE ORDER TABLE - ONLY MOVES AN
045200* ENTRY PAST AN EQUAL COMPOSITE, NEVER PAST ONE, SO TIES STAY
045300* IN LOAD ORDER.
045400*-----------------------------------------------------------------
045500 5000-RANK-THRU-EXIT.
045600     PERFORM 5100-INSERT-ONE-THRU-EXIT
045700         VARYING W06-OUT-IDX FROM 1 BY 1
045800         UNTIL W06-OUT-IDX > W01-SYMBOL-CT.
045900     PERFORM 5200-ASSIGN-RANK-THRU-EXIT
046000         VARYING W03-SUBSCR FROM 1 BY 1
046100         UNTIL W03-SUBSCR > W01-SYMBOL-CT.
046200 5100-INSERT-ONE-THRU-EXIT.
046300*    W01-SYMBOL-ENTRY IS ALREADY IN LOAD ORDER - 5100 ONLY
046400*    RECORDS WHERE THIS ENTRY BELONGS BY COUNTING HOW MANY
046500*    EARLIER ENTRIES OUTRANK IT.
046600     MOVE W01-COMPOSITE (W06-OUT-IDX) TO W06-KEY-COMPOSITE.
046700     MOVE 1 TO W06-INSERT-AT.
046800     PERFORM 5110-COUNT-AHEAD-THRU-EXIT
046900         VARYING W06-IN-IDX FROM 1 BY 1
047000         UNTIL W06-IN-IDX > W01-SYMBOL-CT.
047100     MOVE W06-INSERT-AT TO W01-RANK (W06-OUT-IDX).
047110     MOVE W06-OUT-IDX TO W06-ORDER-TBL (W06-INSERT-AT).
047200 5110-COUNT-AHEAD-THRU-EXIT.
047300     IF W06-IN-IDX NOT = W06-OUT-IDX
047400         IF W01-COMPOSITE (W06-IN-IDX) > W06-KEY-COMPOSITE
047500             ADD 1 TO W06-INSERT-AT
047600         ELSE
047700             IF W01-COMPOSITE (W06-IN-IDX) = W06-KEY-COMPOSITE
047800                 IF W06-IN-IDX < W06-OUT-IDX
047900                     ADD 1 TO W06-INSERT-AT
048000                 END-IF
048100             END-IF
048200         END-IF
048300     END-IF.
048400 5200-ASSIGN-RANK-THRU-EXIT.
048500     CONTINUE.
048600 5000-RANK-EXIT.
048700     EXIT.
048800 5100-INSERT-ONE-EXIT.
048900     EXIT.
049000 5110-COUNT-AHEAD-EXIT.
049100     EXIT.
049200 5200-ASSIGN-RANK-EXIT.
049300     EXIT.
049400*-----------------------------------------------------------------
049500* 6000 SERIES - WRITE THE FACTOR-SCORE FILE AND THE RANK REPORT
049600*-----------------------------------------------------------------
049700 6000-REPORT-THRU-EXIT.
049800     WRITE RPT-PRTLINE FROM W08-HEADING-LINE
049900         AFTER ADVANCING PAGE.
050000     PERFORM 6100-WRITE-ONE-THRU-EXIT
050100         VARYING W06-OUT-IDX FROM 1 BY 1
050200         UNTIL W06-OUT-IDX > W01-SYMBOL-CT.
050210     MOVE W01-SYMBOL-CT TO W10-SYMBOL-CT-O.
050220     WRITE RPT-PRTLINE FROM W10-TRAILER-LINE
050230         AFTER ADVANCING 1 LINE.
050300 6100-WRITE-ONE-THRU-EXIT.
050310*    CR-0651 - W06-OUT-IDX IS NOW THE RANK (1 = BEST), NOT THE
050320*    LOAD-ORDER SUBSCRIPT - LOOK THE SYMBOL UP THROUGH THE ORDER
050330*    TABLE 5100 BUILT SO BOTH OUTPUTS COME OUT IN RANK ORDER.
050340     MOVE W06-ORDER-TBL (W06-OUT-IDX) TO W03-SUBSCR.
050400     MOVE SPACES TO FCS-RECORD.
050500     SET FCS-RECORD-TYPE-DETAIL TO TRUE.
050600     MOVE W01-SYMBOL (W03-SUBSCR) TO FCS-SYMBOL.
050700     SET FCS-SC-IDX TO 1.
050800     PERFORM 6110-MOVE-SCORE-THRU-EXIT
050900         VARYING FCS-SC-IDX FROM 1 BY 1
051000         UNTIL FCS-SC-IDX > 5.
051100     MOVE W01-COMPOSITE (W03-SUBSCR) TO FCS-COMPOSITE.
051200     MOVE W01-RANK (W03-SUBSCR) TO FCS-RANK.
051300     WRITE FCS-RECORD.
051400     ADD 1 TO W07-RECORD-CT.
051500     MOVE W01-RANK (W03-SUBSCR) TO W09-RANK-O.
051600     MOVE W01-SYMBOL (W03-SUBSCR) TO W09-SYMBOL-O.
051700     MOVE W01-COMPOSITE (W03-SUBSCR) TO W09-COMPOSITE-O.
051800     WRITE RPT-PRTLINE FROM W09-DETAIL-LINE
051900         AFTER ADVANCING 1 LINE.
052000 6110-MOVE-SCORE-THRU-EXIT.
052100     MOVE W01-PROC (W03-SUBSCR FCS-SC-IDX)
052200         TO FCS-SCORE (FCS-SC-IDX).
052210     MOVE W01-PROC (W03-SUBSCR FCS-SC-IDX)
052220         TO W09-PROC-O (FCS-SC-IDX).
052300 6000-REPORT-EXIT.
052400     EXIT.
052500 6100-WRITE-ONE-EXIT.
052600     EXIT.
052700 6110-MOVE-SCORE-EXIT.
052800     EXIT.
052900*-----------------------------------------------------------------
053000* 9700 SERIES - NEWTON-RAPHSON SQUARE ROOT (SEE FDR79 CR-0502)
053100*-----------------------------------------------------------------
053200 01  W09-SQRT-WORK.
053300     05  W09-SQRT-ARG                      PIC S9(07)V9(06)
053400                                            SIGN TRAILING SEPARATE
053500                                            VALUE ZERO.
053600     05  W09-SQRT-Y                        PIC S9(07)V9(06)
053700                                            SIGN TRAILING SEPARATE
053800                                            VALUE ZERO.
053900     05  W09-SQRT-RESULT                   PIC S9(07)V9(06)
054000                                            SIGN TRAILING SEPARATE
054100                                            VALUE ZERO.
054200     05  W09-SQRT-ITER                     PIC 9(02)      COMP
054300                                            VALUE ZERO.
054400 9700-CALC-SQRT-THRU-EXIT.
054500     MOVE ZERO TO W09-SQRT-RESULT.
054600     IF W09-SQRT-ARG > ZERO
054700         MOVE W09-SQRT-ARG TO W09-SQRT-Y
054800         PERFORM 9710-NEWTON-STEP-THRU-EXIT
054900             VARYING W09-SQRT-ITER FROM 1 BY 1
055000             UNTIL W09-SQRT-ITER > 20
055100         MOVE W09-SQRT-Y TO W09-SQRT-RESULT
055200     END-IF.
055300 9710-NEWTON-STEP-THRU-EXIT.
055400     COMPUTE W09-SQRT-Y ROUNDED =
055500         (W09-SQRT-Y + (W09-SQRT-ARG / W09-SQRT-Y)) / 2.
055600 9700-CALC-SQRT-EXIT.
055700     EXIT.
055800 9710-NEWTON-STEP-EXIT.
055900     EXIT.
056000*-----------------------------------------------------------------
056100* 9750 SERIES - NATURAL LOG (SEE FDR79 CR-0502) - USED ONLY BY
056200* THE SIZE FACTOR'S -LN(MARKET CAP) RAW SCORE, ABOVE AT 2200.
056300*-----------------------------------------------------------------
056400 01  W10-LN-WORK.
056500     05  W10-LN-ARG                        PIC S9(15)V9(06)
056600                                            SIGN TRAILING SEPARATE
056700                                            VALUE ZERO.
056800     05  W10-LN-M                          PIC S9(15)V9(06)
056900                                            SIGN TRAILING SEPARATE
057000                                            VALUE ZERO.
057100     05  W10-LN-K                          PIC S9(04)      COMP
057200                                            VALUE ZERO.
057300     05  W10-LN-Z                          PIC S9(07)V9(06)
057400                                            SIGN TRAILING SEPARATE
057500                                            VALUE ZERO.
057600     05  W10-LN-ZSQ                        PIC S9(07)V9(06)
057700                                            SIGN TRAILING SEPARATE
057800                                            VALUE ZERO.
057900     05  W10-LN-TERM                       PIC S9(07)V9(06)
058000                                            SIGN TRAILING SEPARATE
058100                                            VALUE ZERO.
058200     05  W10-LN-SUM                        PIC S9(07)V9(06)
058300                                            SIGN TRAILING SEPARATE
058400                                            VALUE ZERO.
058500     05  W10-LN-N                          PIC 9(02)      COMP
058600                                            VALUE ZERO.
058700     05  W10-LN-RESULT                     PIC S9(07)V9(06)
058800                                            SIGN TRAILING SEPARATE
058900                                            VALUE ZERO.
059000     05  W10-LN2-CONST                     PIC S9(01)V9(07)
059100                                            SIGN TRAILING SEPARATE
059200                                            VALUE 0.6931472.
059300 9750-CALC-LN-THRU-EXIT.
059400     MOVE ZERO TO W10-LN-RESULT.
059500     IF W10-LN-ARG > ZERO
059600         MOVE W10-LN-ARG TO W10-LN-M
059700         MOVE ZERO TO W10-LN-K
059800         PERFORM 9760-REDUCE-HIGH-THRU-EXIT
059900             UNTIL W10-LN-M < 2
060000         PERFORM 9770-REDUCE-LOW-THRU-EXIT
060100             UNTIL W10-LN-M NOT < 1
060200         COMPUTE W10-LN-Z ROUNDED =
060300             (W10-LN-M - 1) / (W10-LN-M + 1)
060400         COMPUTE W10-LN-ZSQ ROUNDED = W10-LN-Z * W10-LN-Z
060500         MOVE W10-LN-Z TO W10-LN-TERM
060600         MOVE W10-LN-Z TO W10-LN-SUM
060700         PERFORM 9780-SERIES-TERM-THRU-EXIT
060800             VARYING W10-LN-N FROM 3 BY 2
060900             UNTIL W10-LN-N > 19
061000         COMPUTE W10-LN-RESULT ROUNDED =
061100             (2 * W10-LN-SUM) + (W10-LN-K * W10-LN2-CONST)
061200     END-IF.
061300 9760-REDUCE-HIGH-THRU-EXIT.
061400     COMPUTE W10-LN-M ROUNDED = W10-LN-M / 2.
061500     ADD 1 TO W10-LN-K.
061600 9770-REDUCE-LOW-THRU-EXIT.
061700     COMPUTE W10-LN-M ROUNDED = W10-LN-M * 2.
061800     SUBTRACT 1 FROM W10-LN-K.
061900 9780-SERIES-TERM-THRU-EXIT.
062000     COMPUTE W10-LN-TERM ROUNDED = W10-LN-TERM * W10-LN-ZSQ.
062100     COMPUTE W10-LN-SUM ROUNDED =
062200         W10-LN-SUM + (W10-LN-TERM / W10-LN-N).
062300 9750-CALC-LN-EXIT.
062400     EXIT.
062500 9760-REDUCE-HIGH-EXIT.
062600     EXIT.
062700 9770-REDUCE-LOW-EXIT.
062800     EXIT.
062900 9780-SERIES-TERM-EXIT.
063000     EXIT.
063100*-----------------------------------------------------------------
063200 7000-CLOSING-THRU-EXIT.
063300     MOVE SPACES TO FCS-RECORD.
063400     SET FCS-RECORD-TYPE-TRAILER TO TRUE.
063500     MOVE W07-RECORD-CT TO FCS-RECORD-CT.
063600     WRITE FCS-RECORD.
063700     CLOSE SCORE-CONFIG-FILE.
063800     CLOSE FACTOR-DATA-FILE.
063900     CLOSE FACTOR-SCORE-FILE.
064000     CLOSE RANK-REPORT-FILE.
064100 7000-CLOSING-EXIT.
064200     EXIT.
