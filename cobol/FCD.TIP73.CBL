000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FCD73.
000300 AUTHOR.            P ESTRADA.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      04/11/1992.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* FCD.TIP73  --  PER-SYMBOL RAW FACTOR-INPUT RECORD LAYOUT      *
001000*                                                                *
001100* ONE RECORD PER SYMBOL.  WRITTEN BY THE FACTOR RAW-DATA        *
001200* DERIVATION STEP (FDR79) FROM THE DAILY CLOSE SERIES PLUS      *
001300* FUNDAMENTAL FIELDS.  READ BY THE FACTOR SCORING AND RANKING   *
001400* STEP (FSR80).  SMALL FILE - LOADED TO A TABLE IN WORKING      *
001500* STORAGE AND KEYED BY SYMBOL, NOT A VSAM/INDEXED FILE.         *
001600*                                                                *
001700*                   C H A N G E   L O G                        *
001800*-----------------------------------------------------------------
001900* DATE       BY        CR-NO    DESCRIPTION
002000*-----------------------------------------------------------------
002100* 04/11/92   P ESTRADA  CR-0358 ORIGINAL LAYOUT - MOMENTUM AND
002200*                                VOLATILITY ONLY.
002300* 02/26/94   P ESTRADA  CR-0412 ADDED REVERSAL (1-MONTH) PER
002400*                                RESEARCH DESK FACTOR LIBRARY V2.
002500* 11/08/96   S KOVALENKO CR-0497 ADDED SIZE (MARKET CAP) AND
002600*                                VALUE-PROXY (1/PB, ELSE 1/PE).
002700* 05/30/99   S KOVALENKO CR-0564 Y2K REMEDIATION - NO DATE FIELDS
002800*                                IN THIS RECORD, REVIEWED AND
002900*                                SIGNED OFF, NO CHANGE REQUIRED.
003000* 09/12/02   J MCNALLY   CR-0633 WIDENED SIZE FROM 9(12) TO
003100*                                9(15) - MEGA-CAP ISSUES WERE
003200*                                OVERFLOWING THE OLD FIELD.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FACTOR-DATA-FILE ASSIGN TO "FACTDATA"
004100         ORGANIZATION IS SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  FACTOR-DATA-FILE.
004500 01  FCD-RECORD.
004600     05  RECORD-TYPE-CD                PIC X(01).
004700         88  RECORD-TYPE-HEADER             VALUE 'H'.
004800         88  RECORD-TYPE-DETAIL             VALUE 'D'.
004900         88  RECORD-TYPE-TRAILER            VALUE 'T'.
005000     05  HEADER-RECORD-AREA.
005100         10  FCD-RUN-DTE-TME            PIC X(26).
005200         10  FCD-AS-OF-DATE             PIC 9(08).
005300         10  FCD-AS-OF-DATE-BRK REDEFINES FCD-AS-OF-DATE.
005400             15  FCD-AS-OF-YYYY         PIC 9(04).
005500             15  FCD-AS-OF-MM           PIC 9(02).
005600             15  FCD-AS-OF-DD           PIC 9(02).
005700         10  FILLER                     PIC X(31).
005800     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005900         10  FCD-SYMBOL                 PIC X(08).
006000         10  FCD-MOMENTUM-12-1          PIC S9(03)V9(06)
006100                                         SIGN TRAILING SEPARATE.
006200         10  FCD-VOLATILITY             PIC 9(03)V9(06).
006300         10  FCD-REVERSAL               PIC S9(03)V9(06)
006400                                         SIGN TRAILING SEPARATE.
006500         10  FCD-SIZE                   PIC 9(15).
006600         10  FCD-VALUE-PROXY            PIC 9(03)V9(06).
006700         10  FILLER                     PIC X(04).
006800     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
006900         10  FCD-RECORD-CT              PIC 9(09)      COMP-3.
007000         10  FILLER                     PIC X(60).
007100 WORKING-STORAGE SECTION.
007200 01  FILLER                             PIC X(01).
007300 PROCEDURE DIVISION.
007400     STOP RUN.
