000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        FDR79.
000300 AUTHOR.            P ESTRADA.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      04/18/1992.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* FDR.TIP79  --  FACTOR RAW-DATA DERIVATION STEP                *
001000*                                                                *
001100* READS ONE "S" SYMBOL CARD (MARKET CAP, PRICE/BOOK, PRICE/     *
001200* EARNINGS) FOLLOWED BY ITS "C" DAILY-CLOSE CARDS - CARDS MAY   *
001300* ARRIVE NEWEST-FIRST, SO THE CLOSE TABLE IS RESEQUENCED         *
001400* ASCENDING BY DATE BEFORE ANY FACTOR IS TOUCHED.  WRITES ONE    *
001500* FCD73 RECORD PER SYMBOL CARRYING MOMENTUM, VOLATILITY,         *
001600* REVERSAL, SIZE AND VALUE-PROXY.  FEEDS THE SCORING AND         *
001700* RANKING STEP (FSR80).                                          *
001800*                                                                *
001900*                   C H A N G E   L O G                        *
002000*-----------------------------------------------------------------
002100* DATE       BY        CR-NO    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 04/18/92   P ESTRADA  CR-0359 ORIGINAL STEP - MOMENTUM AND
002400*                                VOLATILITY ONLY.
002500* 02/26/94   P ESTRADA  CR-0413 ADDED REVERSAL (1-MONTH).
002600* 11/08/96   S KOVALENKO CR-0497 ADDED SIZE AND VALUE-PROXY -
002700*                                BORROWED THE NEWTON-RAPHSON
002800*                                SQUARE-ROOT PARAGRAPH FROM THE
002900*                                OLD YIELD-CURVE WORK (CR-0502)
003000*                                SO THE ANNUALIZING STEP WOULD
003100*                                NOT NEED A MATH LIBRARY CALL.
003200* 06/14/97   S KOVALENKO CR-0515 ADDED THE CLOSE-RESEQUENCE PASS
003300*                                - THE VENDOR FEED SWITCHED TO
003400*                                NEWEST-FIRST ORDER AND MOMENTUM
003500*                                CAME OUT BACKWARDS UNTIL WE
003600*                                SORTED THE TABLE ASCENDING.
003700* 05/30/99   S KOVALENKO CR-0564 Y2K REMEDIATION - NO DATE
003800*                                ARITHMETIC IN THIS STEP BEYOND
003900*                                THE ASCENDING RESEQUENCE, NO
004000*                                CHANGE REQUIRED.
004100* 09/12/02   J MCNALLY   CR-0633 WIDENED SIZE FIELD - SEE FCD73
004200*                                CR-0633.  NO LOGIC CHANGE HERE.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT FACTOR-INPUT-FILE ASSIGN TO "FACTINPT"
005100         ORGANIZATION IS SEQUENTIAL.
005200     SELECT FACTOR-DATA-FILE ASSIGN TO "FACTDATA"
005300         ORGANIZATION IS SEQUENTIAL.
005400 DATA DIVISION.
005500 FILE SECTION.
005600*-----------------------------------------------------------------
005700* INPUT CARD DECK - ONE "S" SYMBOL CARD PER ISSUE FOLLOWED BY
005800* ITS "C" DAILY-CLOSE CARDS (UP TO 250, ANY DATE ORDER).
005900*-----------------------------------------------------------------
006000 FD  FACTOR-INPUT-FILE.
006100 01  FII-RECORD.
006200     05  FII-CARD-TYPE-CD                PIC X(01).
006300         88  FII-CARD-SYMBOL                 VALUE 'S'.
006400         88  FII-CARD-CLOSE                  VALUE 'C'.
006500     05  FII-SYMBOL-AREA.
006600         10  FII-SYMBOL                  PIC X(08).
006700         10  FII-MARKET-CAP               PIC 9(15).
006800         10  FII-PB-RATIO                 PIC 9(05)V9(04).
006900         10  FII-PE-RATIO                 PIC 9(05)V9(04).
007000         10  FILLER                       PIC X(38).
007100     05  FII-CLOSE-AREA REDEFINES FII-SYMBOL-AREA.
007200         10  FII-CLOSE-DATE               PIC 9(08).
007300         10  FII-CLOSE-PRC                PIC S9(07)V9(04)
007400                                           SIGN TRAILING SEPARATE.
007500         10  FILLER                       PIC X(46).
007600 FD  FACTOR-DATA-FILE.
007700 01  FCD-RECORD.
007800     05  FCD-RECORD-TYPE-CD               PIC X(01).
007810         88  FCD-RECORD-TYPE-HEADER           VALUE 'H'.
007900         88  FCD-RECORD-TYPE-DETAIL           VALUE 'D'.
008000         88  FCD-RECORD-TYPE-TRAILER          VALUE 'T'.
008050     05  FCD-HEADER-AREA.
008060         10  FILLER                       PIC X(65).
008100     05  FCD-DETAIL-AREA REDEFINES FCD-HEADER-AREA.
008200         10  FCD-SYMBOL                   PIC X(08).
008300         10  FCD-MOMENTUM-12-1            PIC S9(03)V9(06)
008400                                           SIGN TRAILING SEPARATE.
008500         10  FCD-VOLATILITY                PIC 9(03)V9(06).
008600         10  FCD-REVERSAL                  PIC S9(03)V9(06)
008700                                           SIGN TRAILING SEPARATE.
008800         10  FCD-SIZE                      PIC 9(15).
008900         10  FCD-VALUE-PROXY               PIC 9(03)V9(06).
009000         10  FILLER                        PIC X(04).
009100     05  FCD-TRAILER-AREA REDEFINES FCD-HEADER-AREA.
009200         10  FCD-RECORD-CT                 PIC 9(09)      COMP-3.
009300         10  FILLER                        PIC X(60).
009400 WORKING-STORAGE SECTION.
009500 01  W00-SWITCHES.
009600     05  W00-MORE-CARD-SW                 PIC X(03)      VALUE "YES".
009700         88  W00-MORE-CARDS                    VALUE "YES".
009800         88  W00-NO-MORE-CARDS                 VALUE "NO ".
009900     05  W00-SWAP-SW                      PIC X(01)      VALUE "N".
010000         88  W00-SWAP-MADE                      VALUE "Y".
010100 01  W01-CLOSE-TBL.
010200     05  W01-CLOSE-CT                      PIC 9(04)      COMP
010300                                            VALUE ZERO.
010400     05  W01-CLOSE-ENTRY OCCURS 250 TIMES INDEXED BY W01-CL-IDX.
010500         10  W01-CLOSE-DATE                PIC 9(08).
010600         10  W01-CLOSE-PRC                 PIC S9(07)V9(04)
010700                                            SIGN TRAILING SEPARATE.
010800 01  W02-SORT-WORK.
010900     05  W02-SUBSCR                        PIC 9(04)      COMP
011000                                            VALUE ZERO.
011100     05  W02-LIMIT                         PIC 9(04)      COMP
011200                                            VALUE ZERO.
011300     05  W02-HOLD-DATE                     PIC 9(08).
011400     05  W02-HOLD-PRC                      PIC S9(07)V9(04)
011500                                            SIGN TRAILING SEPARATE.
011600 01  W03-SYMBOL-AREA.
011700     05  W03-SYMBOL                        PIC X(08).
011800     05  W03-MARKET-CAP                    PIC 9(15).
011900     05  W03-PB-RATIO                      PIC 9(05)V9(04).
012000     05  W03-PE-RATIO                      PIC 9(05)V9(04).
012100 01  W04-CALC-WORK.
012200     05  W04-MOMENTUM                      PIC S9(07)V9(06)
012300                                            SIGN TRAILING SEPARATE
012400                                            VALUE ZERO.
012500     05  W04-REVERSAL                      PIC S9(07)V9(06)
012600                                            SIGN TRAILING SEPARATE
012700                                            VALUE ZERO.
012800     05  W04-VOLATILITY                    PIC S9(07)V9(06)
012900                                            SIGN TRAILING SEPARATE
013000                                            VALUE ZERO.
013100     05  W04-VALUE-PROXY                   PIC S9(07)V9(06)
013200                                            SIGN TRAILING SEPARATE
013300                                            VALUE ZERO.
013400     05  W04-N                             PIC 9(04)      COMP
013500                                            VALUE ZERO.
013600     05  W04-RET-CT                        PIC 9(04)      COMP
013700                                            VALUE ZERO.
013800     05  W04-RET-SUM                       PIC S9(07)V9(06)
013900                                            SIGN TRAILING SEPARATE
014000                                            VALUE ZERO.
014100     05  W04-RET-MEAN                      PIC S9(07)V9(06)
014200                                            SIGN TRAILING SEPARATE
014300                                            VALUE ZERO.
014400     05  W04-RET-VARSUM                    PIC S9(07)V9(06)
014500                                            SIGN TRAILING SEPARATE
014600                                            VALUE ZERO.
014700     05  W04-ONE-RET                       PIC S9(07)V9(06)
014800                                            SIGN TRAILING SEPARATE
014900                                            VALUE ZERO.
015000     05  W04-DEV                           PIC S9(07)V9(06)
015100                                            SIGN TRAILING SEPARATE
015200                                            VALUE ZERO.
015300*-----------------------------------------------------------------
015400* 9700 SERIES WORK FIELDS - NEWTON-RAPHSON SQUARE ROOT
015500*-----------------------------------------------------------------
015600 01  W09-SQRT-WORK.
015700     05  W09-SQRT-ARG                      PIC S9(07)V9(06)
015800                                            SIGN TRAILING SEPARATE
015900                                            VALUE ZERO.
016000     05  W09-SQRT-Y                        PIC S9(07)V9(06)
016100                                            SIGN TRAILING SEPARATE
016200                                            VALUE ZERO.
016300     05  W09-SQRT-RESULT                   PIC S9(07)V9(06)
016400                                            SIGN TRAILING SEPARATE
016500                                            VALUE ZERO.
016600     05  W09-SQRT-ITER                     PIC 9(02)      COMP
016700                                            VALUE ZERO.
016800*-----------------------------------------------------------------
016900* 9750 SERIES WORK FIELDS - RANGE-REDUCED TAYLOR-SERIES LN(X)
017000*-----------------------------------------------------------------
017100 01  W10-LN-WORK.
017200     05  W10-LN-ARG                        PIC S9(15)V9(06)
017300                                            SIGN TRAILING SEPARATE
017400                                            VALUE ZERO.
017500     05  W10-LN-M                          PIC S9(15)V9(06)
017600                                            SIGN TRAILING SEPARATE
017700                                            VALUE ZERO.
017800     05  W10-LN-K                          PIC S9(04)      COMP
017900                                            VALUE ZERO.
018000     05  W10-LN-Z                          PIC S9(07)V9(06)
018100                                            SIGN TRAILING SEPARATE
018200                                            VALUE ZERO.
018300     05  W10-LN-ZSQ                        PIC S9(07)V9(06)
018400                                            SIGN TRAILING SEPARATE
018500                                            VALUE ZERO.
018600     05  W10-LN-TERM                       PIC S9(07)V9(06)
018700                                            SIGN TRAILING SEPARATE
018800                                            VALUE ZERO.
018900     05  W10-LN-SUM                        PIC S9(07)V9(06)
019000                                            SIGN TRAILING SEPARATE
019100                                            VALUE ZERO.
019200     05  W10-LN-N                          PIC 9(02)      COMP
019300                                            VALUE ZERO.
019400     05  W10-LN-RESULT                     PIC S9(07)V9(06)
019500                                            SIGN TRAILING SEPARATE
019600                                            VALUE ZERO.
019700     05  W10-LN2-CONST                     PIC S9(01)V9(07)
019800                                            SIGN TRAILING SEPARATE
019900                                            VALUE 0.6931472.
020000 01  W05-RECORD-CT                         PIC 9(09)      COMP-3
020100                                            VALUE ZERO.
020200 PROCEDURE DIVISION.
020300 0000-FDR79.
020400     PERFORM 1000-INIT-THRU-EXIT.
020500     PERFORM 2000-PROCESS-SYMBOL-THRU-EXIT
020600         UNTIL W00-NO-MORE-CARDS.
020700     PERFORM 7000-CLOSING-THRU-EXIT.
020800     STOP RUN.
020900 1000-INIT-THRU-EXIT.
021000     OPEN INPUT  FACTOR-INPUT-FILE.
021100     OPEN OUTPUT FACTOR-DATA-FILE.
021200     PERFORM 1100-READ-CARD-THRU-EXIT.
021300 1100-READ-CARD-THRU-EXIT.
021400     READ FACTOR-INPUT-FILE
021500         AT END
021600             SET W00-NO-MORE-CARDS TO TRUE
021700     END-READ.
021800 1000-INIT-EXIT.
021900     EXIT.
022000 1100-READ-CARD-EXIT.
022100     EXIT.
022200*-----------------------------------------------------------------
022300* 2000 SERIES - ONE SYMBOL CARD AND ITS CLOSE DECK
022400*-----------------------------------------------------------------
022500 2000-PROCESS-SYMBOL-THRU-EXIT.
022600     IF NOT FII-CARD-SYMBOL
022700         PERFORM 1100-READ-CARD-THRU-EXIT
022800     ELSE
022900         PERFORM 2100-LOAD-SYMBOL-CARD-THRU-EXIT
023000         PERFORM 2200-SORT-CLOSES-THRU-EXIT
023100         PERFORM 3000-CALC-MOMENTUM-THRU-EXIT
023200         PERFORM 3100-CALC-REVERSAL-THRU-EXIT
023300         PERFORM 3200-CALC-VOLATILITY-THRU-EXIT
023400         PERFORM 3400-CALC-VALUE-PROXY-THRU-EXIT
023500         PERFORM 4000-WRITE-FACTOR-DATA-THRU-EXIT
023600     END-IF.
023700 2100-LOAD-SYMBOL-CARD-THRU-EXIT.
023800     MOVE FII-SYMBOL TO W03-SYMBOL.
023900     MOVE FII-MARKET-CAP TO W03-MARKET-CAP.
024000     MOVE FII-PB-RATIO TO W03-PB-RATIO.
024100     MOVE FII-PE-RATIO TO W03-PE-RATIO.
024200     MOVE ZERO TO W01-CLOSE-CT.
024300     PERFORM 1100-READ-CARD-THRU-EXIT.
024400     PERFORM 2110-LOAD-CLOSE-CARD-THRU-EXIT
024500         UNTIL W00-NO-MORE-CARDS
024600            OR FII-CARD-SYMBOL.
024700 2110-LOAD-CLOSE-CARD-THRU-EXIT.
024800     IF W01-CLOSE-CT < 250
024900         ADD 1 TO W01-CLOSE-CT
025000         MOVE FII-CLOSE-DATE TO W01-CLOSE-DATE (W01-CLOSE-CT)
025100         MOVE FII-CLOSE-PRC TO W01-CLOSE-PRC (W01-CLOSE-CT)
025200     END-IF.
025300     PERFORM 1100-READ-CARD-THRU-EXIT.
025400 2000-PROCESS-SYMBOL-EXIT.
025500     EXIT.
025600 2100-LOAD-SYMBOL-CARD-EXIT.
025700     EXIT.
025800 2110-LOAD-CLOSE-CARD-EXIT.
025900     EXIT.
026000*-----------------------------------------------------------------
026100* 2200 SERIES - RESEQUENCE CLOSES ASCENDING BY DATE (CR-0515)
026200* PLAIN BUBBLE PASS - CLOSE DECKS ARE SMALL, CLARITY OVER SPEED.
026300*-----------------------------------------------------------------
026400 2200-SORT-CLOSES-THRU-EXIT.
026500     IF W01-CLOSE-CT > 1
026600         MOVE "Y" TO W00-SWAP-SW
026700         PERFORM 2210-BUBBLE-PASS-THRU-EXIT
026800             UNTIL NOT W00-SWAP-MADE
026900     END-IF.
027000 2210-BUBBLE-PASS-THRU-EXIT.
027100     MOVE "N" TO W00-SWAP-SW.
027200     COMPUTE W02-LIMIT = W01-CLOSE-CT - 1.
027300     PERFORM 2220-COMPARE-SWAP-THRU-EXIT
027400         VARYING W02-SUBSCR FROM 1 BY 1
027500         UNTIL W02-SUBSCR > W02-LIMIT.
027600 2220-COMPARE-SWAP-THRU-EXIT.
027700     IF W01-CLOSE-DATE (W02-SUBSCR) > W01-CLOSE-DATE (W02-SUBSCR + 1)
027800         MOVE W01-CLOSE-DATE (W02-SUBSCR) TO W02-HOLD-DATE
027900         MOVE W01-CLOSE-PRC (W02-SUBSCR) TO W02-HOLD-PRC
028000         MOVE W01-CLOSE-DATE (W02-SUBSCR + 1)
028100             TO W01-CLOSE-DATE (W02-SUBSCR)
028200         MOVE W01-CLOSE-PRC (W02-SUBSCR + 1)
028300             TO W01-CLOSE-PRC (W02-SUBSCR)
028400         MOVE W02-HOLD-DATE TO W01-CLOSE-DATE (W02-SUBSCR + 1)
028500         MOVE W02-HOLD-PRC TO W01-CLOSE-PRC (W02-SUBSCR + 1)
028600         SET W00-SWAP-MADE TO TRUE
028700     END-IF.
028800 2200-SORT-CLOSES-EXIT.
028900     EXIT.
029000 2210-BUBBLE-PASS-EXIT.
029100     EXIT.
029200 2220-COMPARE-SWAP-EXIT.
029300     EXIT.
029400*-----------------------------------------------------------------
029500* 3000 SERIES - MOMENTUM 12-1 (NEEDS 64+ CLOSES)
029600*-----------------------------------------------------------------
029700 3000-CALC-MOMENTUM-THRU-EXIT.
029800     MOVE ZERO TO W04-MOMENTUM.
029900     IF W01-CLOSE-CT NOT < 64
030000         COMPUTE W02-SUBSCR = W01-CLOSE-CT - 21
030100         IF W01-CLOSE-PRC (W02-SUBSCR) > ZERO
030200             IF W01-CLOSE-PRC (W01-CLOSE-CT - 63) > ZERO
030300                 COMPUTE W04-MOMENTUM ROUNDED =
030400                     W01-CLOSE-PRC (W02-SUBSCR) /
030500                     W01-CLOSE-PRC (W01-CLOSE-CT - 63) - 1
030600             END-IF
030700         END-IF
030800     END-IF.
030900 3000-CALC-MOMENTUM-EXIT.
031000     EXIT.
031100*-----------------------------------------------------------------
031200* 3100 SERIES - REVERSAL 1-MONTH (NEEDS 22+ CLOSES)
031300*-----------------------------------------------------------------
031400 3100-CALC-REVERSAL-THRU-EXIT.
031500     MOVE ZERO TO W04-REVERSAL.
031600     IF W01-CLOSE-CT NOT < 22
031700         IF W01-CLOSE-PRC (W01-CLOSE-CT) > ZERO
031800             IF W01-CLOSE-PRC (W01-CLOSE-CT - 21) > ZERO
031900                 COMPUTE W04-REVERSAL ROUNDED =
032000                     W01-CLOSE-PRC (W01-CLOSE-CT) /
032100                     W01-CLOSE-PRC (W01-CLOSE-CT - 21) - 1
032200             END-IF
032300         END-IF
032400     END-IF.
032500 3100-CALC-REVERSAL-EXIT.
032600     EXIT.
032700*-----------------------------------------------------------------
032800* 3200 SERIES - 60-DAY ANNUALIZED LOG-RETURN VOLATILITY
032900*               (NEEDS 61+ CLOSES) - USES 9700/9750 MATH PARAS
033000*-----------------------------------------------------------------
033100 3200-CALC-VOLATILITY-THRU-EXIT.
033200     MOVE ZERO TO W04-VOLATILITY.
033300     MOVE ZERO TO W04-RET-CT.
033400     MOVE ZERO TO W04-RET-SUM.
033500     IF W01-CLOSE-CT NOT < 61
033600         COMPUTE W02-LIMIT = W01-CLOSE-CT - 59
033700         PERFORM 3210-ACCUM-RETURN-THRU-EXIT
033800             VARYING W04-N FROM W02-LIMIT BY 1
033900             UNTIL W04-N > W01-CLOSE-CT
034000         IF W04-RET-CT NOT < 2
034100             COMPUTE W04-RET-MEAN = W04-RET-SUM / W04-RET-CT
034200             MOVE ZERO TO W04-RET-VARSUM
034300             PERFORM 3220-ACCUM-VARIANCE-THRU-EXIT
034400                 VARYING W04-N FROM W02-LIMIT BY 1
034500                 UNTIL W04-N > W01-CLOSE-CT
034600             COMPUTE W09-SQRT-ARG = W04-RET-VARSUM / W04-RET-CT
034700             PERFORM 9700-CALC-SQRT-THRU-EXIT
034800             MOVE W09-SQRT-RESULT TO W04-DEV
034900             COMPUTE W09-SQRT-ARG = 252
035000             PERFORM 9700-CALC-SQRT-THRU-EXIT
035100             COMPUTE W04-VOLATILITY ROUNDED =
035200                 W04-DEV * W09-SQRT-RESULT
035300         END-IF
035400     END-IF.
035500 3210-ACCUM-RETURN-THRU-EXIT.
035600     IF W01-CLOSE-PRC (W04-N) > ZERO
035700         IF W01-CLOSE-PRC (W04-N - 1) > ZERO
035800             COMPUTE W10-LN-ARG =
035900                 W01-CLOSE-PRC (W04-N) / W01-CLOSE-PRC (W04-N - 1)
036000             PERFORM 9750-CALC-LN-THRU-EXIT
036100             ADD 1 TO W04-RET-CT
036200             ADD W10-LN-RESULT TO W04-RET-SUM
036300         END-IF
036400     END-IF.
036500 3220-ACCUM-VARIANCE-THRU-EXIT.
036600     IF W01-CLOSE-PRC (W04-N) > ZERO
036700         IF W01-CLOSE-PRC (W04-N - 1) > ZERO
036800             COMPUTE W10-LN-ARG =
036900                 W01-CLOSE-PRC (W04-N) / W01-CLOSE-PRC (W04-N - 1)
037000             PERFORM 9750-CALC-LN-THRU-EXIT
037100             COMPUTE W04-ONE-RET = W10-LN-RESULT
037200             COMPUTE W04-DEV = W04-ONE-RET - W04-RET-MEAN
037300             COMPUTE W04-RET-VARSUM ROUNDED =
037400                 W04-RET-VARSUM + (W04-DEV * W04-DEV)
037500         END-IF
037600     END-IF.
037700 3200-CALC-VOLATILITY-EXIT.
037800     EXIT.
037900 3210-ACCUM-RETURN-EXIT.
038000     EXIT.
038100 3220-ACCUM-VARIANCE-EXIT.
038200     EXIT.
038300*-----------------------------------------------------------------
038400* 3400 SERIES - VALUE PROXY (1/PB ELSE 1/PE ELSE 0)
038500*-----------------------------------------------------------------
038600 3400-CALC-VALUE-PROXY-THRU-EXIT.
038700     MOVE ZERO TO W04-VALUE-PROXY.
038800     IF W03-PB-RATIO > ZERO
038900         COMPUTE W04-VALUE-PROXY ROUNDED = 1 / W03-PB-RATIO
039000     ELSE
039100         IF W03-PE-RATIO > ZERO
039200             COMPUTE W04-VALUE-PROXY ROUNDED = 1 / W03-PE-RATIO
039300         END-IF
039400     END-IF.
039500 3400-CALC-VALUE-PROXY-EXIT.
039600     EXIT.
039700*-----------------------------------------------------------------
039800* 4000 SERIES - WRITE THE FACTOR-DATA DETAIL RECORD
039900*-----------------------------------------------------------------
040000 4000-WRITE-FACTOR-DATA-THRU-EXIT.
040100     MOVE SPACES TO FCD-RECORD.
040200     SET FCD-RECORD-TYPE-DETAIL TO TRUE.
040300     MOVE W03-SYMBOL TO FCD-SYMBOL.
040400     MOVE W04-MOMENTUM TO FCD-MOMENTUM-12-1.
040500     MOVE W04-VOLATILITY TO FCD-VOLATILITY.
040600     MOVE W04-REVERSAL TO FCD-REVERSAL.
040700     IF W03-MARKET-CAP > ZERO
040800         MOVE W03-MARKET-CAP TO FCD-SIZE
040900     ELSE
041000         MOVE ZERO TO FCD-SIZE
041100     END-IF.
041200     MOVE W04-VALUE-PROXY TO FCD-VALUE-PROXY.
041300     WRITE FCD-RECORD.
041400     ADD 1 TO W05-RECORD-CT.
041500 4000-WRITE-FACTOR-DATA-EXIT.
041600     EXIT.
041700*-----------------------------------------------------------------
041800* 9700 SERIES - NEWTON-RAPHSON SQUARE ROOT
041900* Y(NEXT) = (Y + ARG/Y) / 2 -  20 PASSES, MORE THAN ENOUGH TO
042000* SETTLE TO SIX DECIMAL PLACES ON THE RATIOS WE CARRY HERE.
042100*-----------------------------------------------------------------
042200 9700-CALC-SQRT-THRU-EXIT.
042300     MOVE ZERO TO W09-SQRT-RESULT.
042400     IF W09-SQRT-ARG > ZERO
042500         MOVE W09-SQRT-ARG TO W09-SQRT-Y
042600         PERFORM 9710-NEWTON-STEP-THRU-EXIT
042700             VARYING W09-SQRT-ITER FROM 1 BY 1
042800             UNTIL W09-SQRT-ITER > 20
042900         MOVE W09-SQRT-Y TO W09-SQRT-RESULT
043000     END-IF.
043100 9710-NEWTON-STEP-THRU-EXIT.
043200     COMPUTE W09-SQRT-Y ROUNDED =
043300         (W09-SQRT-Y + (W09-SQRT-ARG / W09-SQRT-Y)) / 2.
043400 9700-CALC-SQRT-EXIT.
043500     EXIT.
043600 9710-NEWTON-STEP-EXIT.
043700     EXIT.
043800*-----------------------------------------------------------------
043900* 9750 SERIES - NATURAL LOG BY RANGE REDUCTION AND TAYLOR SERIES
044000* REDUCE ARG TO M IN [1,2) BY REPEATED HALVING/DOUBLING, THEN
044100* LN(M) = 2 * (Z + Z**3/3 + Z**5/5 + ... )  WHERE Z=(M-1)/(M+1),
044200* AND LN(ARG) = K*LN2 + LN(M).  (SAME IDENTITY USED BY THE OLD
044300* YIELD-CURVE DISCOUNTING PARAGRAPH, CR-0502.)
044400*-----------------------------------------------------------------
044500 9750-CALC-LN-THRU-EXIT.
044600     MOVE ZERO TO W10-LN-RESULT.
044700     IF W10-LN-ARG > ZERO
044800         MOVE W10-LN-ARG TO W10-LN-M
044900         MOVE ZERO TO W10-LN-K
045000         PERFORM 9760-REDUCE-HIGH-THRU-EXIT
045100             UNTIL W10-LN-M < 2
045200         PERFORM 9770-REDUCE-LOW-THRU-EXIT
045300             UNTIL W10-LN-M NOT < 1
045400         COMPUTE W10-LN-Z ROUNDED =
045500             (W10-LN-M - 1) / (W10-LN-M + 1)
045600         COMPUTE W10-LN-ZSQ ROUNDED = W10-LN-Z * W10-LN-Z
045700         MOVE W10-LN-Z TO W10-LN-TERM
045800         MOVE W10-LN-Z TO W10-LN-SUM
045900         PERFORM 9780-SERIES-TERM-THRU-EXIT
046000             VARYING W10-LN-N FROM 3 BY 2
046100             UNTIL W10-LN-N > 19
046200         COMPUTE W10-LN-RESULT ROUNDED =
046300             (2 * W10-LN-SUM) + (W10-LN-K * W10-LN2-CONST)
046400     END-IF.
046500 9760-REDUCE-HIGH-THRU-EXIT.
046600     COMPUTE W10-LN-M ROUNDED = W10-LN-M / 2.
046700     ADD 1 TO W10-LN-K.
046800 9770-REDUCE-LOW-THRU-EXIT.
046900     COMPUTE W10-LN-M ROUNDED = W10-LN-M * 2.
047000     SUBTRACT 1 FROM W10-LN-K.
047100 9780-SERIES-TERM-THRU-EXIT.
047200     COMPUTE W10-LN-TERM ROUNDED = W10-LN-TERM * W10-LN-ZSQ.
047300     COMPUTE W10-LN-SUM ROUNDED =
047400         W10-LN-SUM + (W10-LN-TERM / W10-LN-N).
047500 9750-CALC-LN-EXIT.
047600     EXIT.
047700 9760-REDUCE-HIGH-EXIT.
047800     EXIT.
047900 9770-REDUCE-LOW-EXIT.
048000     EXIT.
048100 9780-SERIES-TERM-EXIT.
048200     EXIT.
048300*-----------------------------------------------------------------
048400 7000-CLOSING-THRU-EXIT.
048500     MOVE SPACES TO FCD-RECORD.
048600     SET FCD-RECORD-TYPE-TRAILER TO TRUE.
048700     MOVE W05-RECORD-CT TO FCD-RECORD-CT.
048800     WRITE FCD-RECORD.
048900     CLOSE FACTOR-INPUT-FILE.
049000     CLOSE FACTOR-DATA-FILE.
049100 7000-CLOSING-EXIT.
049200     EXIT.
