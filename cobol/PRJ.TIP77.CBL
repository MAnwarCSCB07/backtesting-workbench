000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PRJ77.
000300 AUTHOR.            R HALVORSEN.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* PRJ.TIP77  --  PROJECT MASTER RECORD LAYOUT                   *
001000*                                                                *
001100* ONE RECORD PER PROJECT - PROJECT ID/NAME, THE TICKER UNIVERSE,*
001200* THE EMBEDDED BACKTEST/FACTOR CONFIGURATION (SEE BTC72) AND,   *
001300* ONCE A BACKTEST HAS RUN, THE EMBEDDED RESULT SUMMARY (SEE     *
001400* BTR76).  SMALL MASTER FILE - LOADED TO A TABLE IN WORKING     *
001500* STORAGE AND KEYED BY PROJECT-ID.  READ/WRITTEN BY THE IMPORT  *
001600* STEP (PBI78), THE BACKTEST STEP (BKT81), AND THE SAVE/EXPORT  *
001700* STEP (SEX982).                                                *
001800*                                                                *
001900*                   C H A N G E   L O G                        *
002000*-----------------------------------------------------------------
002100* DATE       BY        CR-NO    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 03/14/87   RH         CR-0090 ORIGINAL LAYOUT - ID, NAME, AND
002400*                                A FIXED 50-ENTRY TICKER TABLE.
002500* 09/02/88   RH         CR-0145 EMBEDDED THE BACKTEST CONFIG
002600*                                FIELDS SO A PROJECT CARRIES ITS
002700*                                OWN DATE WINDOW AND CAPITAL.
002800* 06/11/92   P ESTRADA   CR-0356 EMBEDDED THE BACKTEST RESULT
002900*                                SUMMARY FIELDS ONCE A RUN HAS
003000*                                COMPLETED - RESULT-PRESENT-SW
003100*                                TELLS THE READER WHETHER IT IS
003200*                                MEANINGFUL.
003300* 04/02/96   S KOVALENKO CR-0480 ADDED LAST-MNT STAMP PAIR -
003400*                                AUDIT REQUIREMENT FROM RISK.
003500* 11/20/99   S KOVALENKO CR-0569 Y2K REMEDIATION - ALL EMBEDDED
003600*                                DATE FIELDS CONFIRMED 9(8)
003700*                                YYYYMMDD, NO 2-DIGIT YEAR.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT PROJECT-MASTER-FILE ASSIGN TO "PROJMSTR"
004600         ORGANIZATION IS SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  PROJECT-MASTER-FILE.
005000 01  PRJ-RECORD.
005100     05  RECORD-TYPE-CD                PIC X(01).
005200         88  RECORD-TYPE-HEADER             VALUE 'H'.
005300         88  RECORD-TYPE-DETAIL             VALUE 'D'.
005400         88  RECORD-TYPE-TRAILER            VALUE 'T'.
005500     05  HEADER-RECORD-AREA.
005600         10  PRJ-RUN-DTE-TME            PIC X(26).
005700         10  FILLER                     PIC X(598).
005800     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005900         10  PRJ-PROJECT-ID             PIC X(20).
006000         10  PRJ-NAME                   PIC X(40).
006100         10  PRJ-TICKER-CT              PIC 9(03)      COMP-3.
006200         10  PRJ-TICKER-TBL OCCURS 50 TIMES
006300                                         INDEXED BY PRJ-TK-IDX.
006400             15  PRJ-TICKER             PIC X(08).
006500         10  PRJ-CFG-START-DATE         PIC 9(08).
006600         10  PRJ-CFG-START-DATE-BRK REDEFINES PRJ-CFG-START-DATE.
006700             15  PRJ-CFG-START-YYYY     PIC 9(04).
006800             15  PRJ-CFG-START-MM       PIC 9(02).
006900             15  PRJ-CFG-START-DD       PIC 9(02).
007000         10  PRJ-CFG-END-DATE           PIC 9(08).
007100         10  PRJ-CFG-INITIAL-CAPITAL    PIC S9(11)V9(02)
007200                                         SIGN TRAILING SEPARATE.
007300         10  PRJ-CFG-STRATEGY-NAME      PIC X(20).
007400         10  PRJ-CFG-REBALANCE-FREQ     PIC X(10).
007500         10  PRJ-CFG-TRANSACTION-COST   PIC 9(05)V9(02).
007600         10  PRJ-CFG-POSITION-CAP       PIC 9(03)V9(04).
007700         10  PRJ-RESULT-PRESENT-SW      PIC X(01).
007800             88  PRJ-RESULT-PRESENT         VALUE 'Y'.
007900             88  PRJ-RESULT-ABSENT          VALUE 'N'.
008000         10  PRJ-RESULT-FINAL-VALUE     PIC S9(11)V9(04)
008100                                         SIGN TRAILING SEPARATE.
008200         10  PRJ-RESULT-MAX-DRAWDOWN    PIC 9(01)V9(06).
008300         10  PRJ-RESULT-TOTAL-RETURN    PIC S9(05)V9(06)
008400                                         SIGN TRAILING SEPARATE.
008500         10  LAST-MNT-DATE-TIME         PIC X(26).
008600         10  LAST-MNT-OPID              PIC X(08).
008700         10  FILLER                     PIC X(18).
008800     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
008900         10  PRJ-RECORD-CT              PIC 9(09)      COMP-3.
009000         10  FILLER                     PIC X(619).
009100 WORKING-STORAGE SECTION.
009200 01  FILLER                             PIC X(01).
009300 PROCEDURE DIVISION.
009400     STOP RUN.
