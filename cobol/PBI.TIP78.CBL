000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PBI78.
000300 AUTHOR.            R HALVORSEN.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      04/02/1987.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* PBI.TIP78  --  PRICE-BAR IMPORT STEP                          *
001000*                                                                *
001100* READS ONE IMPORT CONTROL CARD (PROJECT, DATE WINDOW, SOURCE   *
001200* TAG) FOLLOWED BY ITS TICKER-REQUEST CARDS.  PULLS EACH        *
001300* TICKER'S DAILY BARS FROM THE VENDOR PRICE-BAR FILE (PBR71     *
001400* LAYOUT, ASCENDING TICKER + DATE), LOADS THE TICKERS THAT CAME *
001500* BACK WITH DATA INTO THE PROJECT MASTER AND LISTS WHICH        *
001600* TICKERS CAME BACK EMPTY.  RUN ONCE PER IMPORT REQUEST.         *
001700*                                                                *
001800*                   C H A N G E   L O G                        *
001900*-----------------------------------------------------------------
002000* DATE       BY        CR-NO    DESCRIPTION
002100*-----------------------------------------------------------------
002200* 04/02/87   RH         CR-0093 ORIGINAL STEP - READ CONTROL
002300*                                CARD, VALIDATE, FETCH, PERSIST.
002400* 11/19/89   RH         CR-0207 ADDED DUPLICATE-TICKER REMOVAL -
002500*                                THE CONTROL CARD DECK ALLOWED
002600*                                THE SAME SYMBOL TWICE AND WE
002700*                                LOADED IT TWICE INTO THE
002800*                                PROJECT TICKER TABLE.
002900* 03/08/93   P ESTRADA  CR-0362 ADDED THE MISSING-TICKER LIST TO
003000*                                THE SUMMARY PRINT - DESK WANTED
003100*                                TO SEE WHAT DID NOT COME BACK
003200*                                WITHOUT GREPPING THE VENDOR LOG.
003300* 09/24/98   S KOVALENKO CR-0553 Y2K REMEDIATION - REQ-START-DTE
003400*                                AND REQ-END-DTE CONFIRMED 9(8)
003500*                                YYYYMMDD COMPARES, NO CENTURY
003600*                                WINDOWING NEEDED.
003700* 02/11/01   J MCNALLY   CR-0598 RETIRED THE OLD "BAD DATE" CHECK
003800*                                IN FAVOR OF THE DESK'S STANDARD
003900*                                FIVE-STEP VALIDATION ORDER.
003910* 09/17/01   R HALVORSEN CR-0611 ADDED A FILE STATUS CHECK ON THE
003920*                                PRICE-BAR-FILE READ - A VENDOR
003930*                                FEED HICCUP HAD BEEN COMING BACK
003940*                                AS A SILENT END-OF-FILE AND THE
003950*                                STEP WAS PERSISTING AN EMPTY
003960*                                IMPORT.  A GENUINE I/O ERROR
003970*                                MID-FETCH NOW ABORTS THE WHOLE
003980*                                REQUEST WITH A REASON CODE.
003990* 05/19/04   D FARRIER   CR-0672 PBR-DETAIL-AREA WAS ONLY 76 BYTES -
003991*                                MISSING THE LAST-MNT-DATE-TIME/
003992*                                LAST-MNT-OPID FIELDS THE PBR.TIP71
003993*                                MASTER LAYOUT CARRIES, SO THE
003994*                                RESTATED RECORD WASN'T REALLY THE
003995*                                SAME 110-BYTE WIDTH AS BKT81'S
003996*                                COPY.  PADDED WITH FILLER TO MATCH.
004000*-----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT IMPORT-CONTROL-FILE ASSIGN TO "PBRIMPRQ"
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT PRICE-BAR-FILE ASSIGN TO "PRICEBAR"
004950         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS W00-PBR-FILE-STAT.
005100     SELECT PROJECT-MASTER-FILE ASSIGN TO "PROJMSTR"
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT IMPORT-SUMMARY-RPT ASSIGN TO "IMPSUMRY"
005400         ORGANIZATION IS SEQUENTIAL.
005500*-----------------------------------------------------------------
005600* THE CONTROL FILE IS A CARD DECK - ONE "C" CONTROL RECORD
005700* CARRYING THE PROJECT ID, SOURCE TAG AND DATE WINDOW, FOLLOWED
005800* BY ONE "T" TICKER CARD PER REQUESTED SYMBOL.
005900*-----------------------------------------------------------------
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  IMPORT-CONTROL-FILE.
006300 01  ICF-RECORD.
006400     05  ICF-CARD-TYPE-CD               PIC X(01).
006500         88  ICF-CARD-CONTROL               VALUE 'C'.
006600         88  ICF-CARD-TICKER                VALUE 'T'.
006700     05  ICF-CONTROL-AREA.
006800         10  ICF-PROJECT-ID              PIC X(20).
006900         10  ICF-SOURCE-TYPE-CD          PIC X(10).
007000         10  ICF-REQ-START-DTE           PIC 9(08).
007100         10  ICF-REQ-END-DTE             PIC 9(08).
007200         10  FILLER                      PIC X(23).
007300     05  ICF-TICKER-AREA REDEFINES ICF-CONTROL-AREA.
007400         10  ICF-TICKER                  PIC X(08).
007500         10  FILLER                      PIC X(61).
007600 FD  PRICE-BAR-FILE.
007700 01  PBR-RECORD.
007800     05  PBR-RECORD-TYPE-CD              PIC X(01).
007900         88  PBR-RECORD-TYPE-HEADER          VALUE 'H'.
008000         88  PBR-RECORD-TYPE-DETAIL          VALUE 'D'.
008100         88  PBR-RECORD-TYPE-TRAILER         VALUE 'T'.
008200     05  PBR-HEADER-AREA.
008300         10  PBR-RUN-DTE-TME             PIC X(26).
008400         10  FILLER                      PIC X(84).
008500     05  PBR-DETAIL-AREA REDEFINES PBR-HEADER-AREA.
008600         10  PBR-TICKER                  PIC X(08).
008700         10  PBR-BAR-DATE                PIC 9(08).
008800         10  PBR-OPEN-PRC                PIC S9(07)V9(04)
008900                                          SIGN TRAILING SEPARATE.
009000         10  PBR-HIGH-PRC                PIC S9(07)V9(04)
009100                                          SIGN TRAILING SEPARATE.
009200         10  PBR-LOW-PRC                 PIC S9(07)V9(04)
009300                                          SIGN TRAILING SEPARATE.
009400         10  PBR-CLOSE-PRC               PIC S9(07)V9(04)
009500                                          SIGN TRAILING SEPARATE.
009600         10  PBR-VOLUME-QTY              PIC 9(12).
009610*    CR-0672 - PADDED TO 110 BYTES TO MATCH THE AUTHORITATIVE
009620*    PBR.TIP71 DETAIL LAYOUT (LAST-MNT-DATE-TIME/LAST-MNT-OPID) -
009630*    THIS STEP ONLY READS PRICE-BAR-FILE, BUT A RESTATED RECORD
009640*    HAS TO BE THE SAME BYTE WIDTH AS EVERYBODY ELSE'S, SAME AS
009650*    BKT81'S PBR-DETAIL-AREA.
009660         10  FILLER                      PIC X(34).
009700     05  PBR-TRAILER-AREA REDEFINES PBR-HEADER-AREA.
009800         10  PBR-RECORD-CT               PIC 9(09)       COMP-3.
009900         10  FILLER                      PIC X(79).
010000 FD  PROJECT-MASTER-FILE.
010100 01  PRJ-RECORD.
010200     05  PRJ-RECORD-TYPE-CD              PIC X(01).
010210         88  PRJ-RECORD-TYPE-HEADER          VALUE 'H'.
010220         88  PRJ-RECORD-TYPE-DETAIL          VALUE 'D'.
010230         88  PRJ-RECORD-TYPE-TRAILER         VALUE 'T'.
010240     05  PRJ-HEADER-AREA.
010250         10  FILLER                      PIC X(624).
010400     05  PRJ-DETAIL-AREA REDEFINES PRJ-HEADER-AREA.
010500         10  PRJ-PROJECT-ID              PIC X(20).
010600         10  PRJ-NAME                    PIC X(40).
010700         10  PRJ-TICKER-CT               PIC 9(03)       COMP-3.
010800         10  PRJ-TICKER-TBL OCCURS 50 TIMES
010900                                          INDEXED BY PRJ-TK-IDX.
011000             15  PRJ-TICKER              PIC X(08).
011010         10  PRJ-CFG-START-DATE          PIC 9(08).
011020         10  PRJ-CFG-END-DATE            PIC 9(08).
011030         10  PRJ-CFG-INITIAL-CAPITAL     PIC S9(11)V9(02)
011040                                          SIGN TRAILING SEPARATE.
011050         10  PRJ-CFG-STRATEGY-NAME       PIC X(20).
011060         10  PRJ-CFG-REBALANCE-FREQ      PIC X(10).
011070         10  PRJ-CFG-TRANSACTION-COST    PIC 9(05)V9(02).
011080         10  PRJ-CFG-POSITION-CAP        PIC 9(03)V9(04).
011090         10  PRJ-RESULT-PRESENT-SW       PIC X(01).
011100         10  PRJ-RESULT-FINAL-VALUE      PIC S9(11)V9(04)
011110                                          SIGN TRAILING SEPARATE.
011120         10  PRJ-RESULT-MAX-DRAWDOWN     PIC 9(01)V9(06).
011130         10  PRJ-RESULT-TOTAL-RETURN     PIC S9(05)V9(06)
011140                                          SIGN TRAILING SEPARATE.
011150         10  LAST-MNT-DATE-TIME          PIC X(26).
011160         10  LAST-MNT-OPID               PIC X(08).
011170         10  FILLER                      PIC X(18).
011180     05  PRJ-TRAILER-AREA REDEFINES PRJ-HEADER-AREA.
011190         10  PRJ-RECORD-CT               PIC 9(09)       COMP-3.
011195         10  FILLER                      PIC X(619).
011200 FD  IMPORT-SUMMARY-RPT
011300     RECORD CONTAINS 132 CHARACTERS.
011400 01  SUM-PRTLINE                         PIC X(132).
011500 WORKING-STORAGE SECTION.
011600 01  W00-SWITCHES.
011700     05  W00-MORE-CARD-SW                PIC X(03)      VALUE "YES".
011800         88  W00-MORE-CARDS                   VALUE "YES".
011900         88  W00-NO-MORE-CARDS                VALUE "NO ".
012000     05  W00-MORE-BAR-SW                 PIC X(03)      VALUE "YES".
012100         88  W00-MORE-BARS                    VALUE "YES".
012200         88  W00-NO-MORE-BARS                 VALUE "NO ".
012300     05  W00-ABORT-SW                    PIC X(03)      VALUE "NO ".
012400         88  W00-ABORTED                      VALUE "YES".
012500     05  W00-FOUND-SW                    PIC X(01)      VALUE "N".
012600         88  W00-WAS-FOUND                    VALUE "Y".
012610     05  W00-PBR-FILE-STAT               PIC X(02)      VALUE "00".
012620         88  W00-PBR-STAT-OK                   VALUE "00" "10".
012630 01  W00B-REASON-AREA.
012640     05  W00B-REASON-TXT                 PIC X(31)      VALUE SPACES.
012700 01  W01-REQUEST-AREA.
012800     05  W01-PROJECT-ID                  PIC X(20).
012900     05  W01-SOURCE-TYPE-CD              PIC X(10).
013000     05  W01-REQ-START-DTE               PIC 9(08).
013100     05  W01-REQ-END-DTE                 PIC 9(08).
013200     05  W01-TICKER-CT                   PIC 9(03)      COMP-3
013300                                          VALUE ZERO.
013400 01  W02-TICKER-REQ-TBL.
013500     05  W02-TICKER-REQ OCCURS 50 TIMES INDEXED BY W02-RQ-IDX.
013600         10  W02-TICKER                  PIC X(08).
013700         10  W02-LOADED-SW               PIC X(01).
013800             88  W02-TICKER-LOADED            VALUE "Y".
013900             88  W02-TICKER-MISSING           VALUE "N".
014000         10  W02-BAR-CT                  PIC 9(05)      COMP-3
014100                                          VALUE ZERO.
014200 01  W03-SUBSCRIPTS.
014300     05  W03-LOADED-CT                   PIC 9(04)      COMP
014400                                          VALUE ZERO.
014500 01  W04-MESSAGE-AREA                    PIC X(60).
014600 01  W05-HEADING-LINE.
014700     05  FILLER                          PIC X(09)      VALUE "PBI.TIP78".
014800     05  FILLER                          PIC X(21)      VALUE
014900         " IMPORT SUMMARY - ".
015000     05  W05-PROJECT-ID-O                PIC X(20).
015100     05  FILLER                          PIC X(82)      VALUE SPACES.
015200 01  W06-DETAIL-LINE.
015300     05  W06-TICKER-O                    PIC X(10).
015400     05  W06-STATUS-O                    PIC X(10).
015500     05  W06-BARCT-O                     PIC ZZZZ9.
015600     05  FILLER                          PIC X(102)     VALUE SPACES.
015700 PROCEDURE DIVISION.
015800 0000-PBI78.
015900     PERFORM 1000-INIT-THRU-EXIT.
016000     PERFORM 2000-PROCESS-REQUEST-THRU-EXIT
016100         UNTIL W00-NO-MORE-CARDS.
016200     PERFORM 7000-CLOSING-THRU-EXIT.
016300     STOP RUN.
016400 1000-INIT-THRU-EXIT.
016500     OPEN INPUT  IMPORT-CONTROL-FILE.
016600     OPEN INPUT  PRICE-BAR-FILE.
016700     OPEN I-O    PROJECT-MASTER-FILE.
016800     OPEN OUTPUT IMPORT-SUMMARY-RPT.
016900     PERFORM 1100-READ-CARD-THRU-EXIT.
017000 1100-READ-CARD-THRU-EXIT.
017100     READ IMPORT-CONTROL-FILE
017200         AT END
017300             SET W00-NO-MORE-CARDS TO TRUE
017400     END-READ.
017500 1000-INIT-EXIT.
017600     EXIT.
017700 1100-READ-CARD-EXIT.
017800     EXIT.
017900*-----------------------------------------------------------------
018000* 2000 SERIES - ONE CONTROL CARD, FIVE-STEP VALIDATION (CR-0598)
018100*-----------------------------------------------------------------
018200 2000-PROCESS-REQUEST-THRU-EXIT.
018300     IF NOT ICF-CARD-CONTROL
018400         PERFORM 1100-READ-CARD-THRU-EXIT
018500     ELSE
018600         MOVE "NO " TO W00-ABORT-SW
018700         PERFORM 2050-LOAD-CONTROL-CARD-THRU-EXIT
018800         PERFORM 2100-VALIDATE-REQUEST-THRU-EXIT
018900         IF NOT W00-ABORTED
019000             PERFORM 3000-FETCH-BARS-THRU-EXIT
019050         END-IF
019075         IF NOT W00-ABORTED
019100             PERFORM 4000-CLASSIFY-THRU-EXIT
019200         END-IF
019300         IF NOT W00-ABORTED
019400             PERFORM 5000-PERSIST-THRU-EXIT
019500             PERFORM 6000-SUMMARY-THRU-EXIT
019600         END-IF
019700     END-IF.
019800 2050-LOAD-CONTROL-CARD-THRU-EXIT.
019900     MOVE ICF-PROJECT-ID TO W01-PROJECT-ID.
020000     MOVE ICF-SOURCE-TYPE-CD TO W01-SOURCE-TYPE-CD.
020100     MOVE ICF-REQ-START-DTE TO W01-REQ-START-DTE.
020200     MOVE ICF-REQ-END-DTE TO W01-REQ-END-DTE.
020300     MOVE ZERO TO W01-TICKER-CT.
020400     PERFORM 1100-READ-CARD-THRU-EXIT.
020500     PERFORM 2060-LOAD-TICKER-CARD-THRU-EXIT
020600         UNTIL W00-NO-MORE-CARDS
020700            OR ICF-CARD-CONTROL.
020800 2060-LOAD-TICKER-CARD-THRU-EXIT.
020900     PERFORM 2070-ADD-IF-NEW-THRU-EXIT.
021000     PERFORM 1100-READ-CARD-THRU-EXIT.
021100 2070-ADD-IF-NEW-THRU-EXIT.
021200     SET W00-FOUND-SW TO "N".
021300     SET W02-RQ-IDX TO 1.
021400     IF W01-TICKER-CT > ZERO
021500         SEARCH W02-TICKER-REQ
021600             AT END
021700                 CONTINUE
021800             WHEN W02-TICKER (W02-RQ-IDX) = ICF-TICKER
021900                 SET W00-WAS-FOUND TO TRUE
022000         END-SEARCH
022100     END-IF.
022200     IF NOT W00-WAS-FOUND
022300         ADD 1 TO W01-TICKER-CT
022400         MOVE ICF-TICKER TO W02-TICKER (W01-TICKER-CT)
022500         MOVE "N" TO W02-LOADED-SW (W01-TICKER-CT)
022600         MOVE ZERO TO W02-BAR-CT (W01-TICKER-CT)
022700     END-IF.
022800 2100-VALIDATE-REQUEST-THRU-EXIT.
022900     IF W01-PROJECT-ID = SPACES
023000         MOVE "Project ID must not be empty." TO W04-MESSAGE-AREA
023100         SET W00-ABORTED TO TRUE
023200     END-IF.
023300     IF NOT W00-ABORTED
023400         IF W01-TICKER-CT = ZERO
023500             MOVE "Please provide at least one ticker symbol."
023600                 TO W04-MESSAGE-AREA
023700             SET W00-ABORTED TO TRUE
023800         END-IF
023900     END-IF.
024000     IF NOT W00-ABORTED
024100         IF W01-REQ-START-DTE = ZERO OR W01-REQ-END-DTE = ZERO
024200             MOVE "Start date and end date must both be provided."
024300                 TO W04-MESSAGE-AREA
024400             SET W00-ABORTED TO TRUE
024500         END-IF
024600     END-IF.
024700     IF NOT W00-ABORTED
024800         IF W01-REQ-END-DTE < W01-REQ-START-DTE
024900             MOVE "End date cannot be before start date."
025000                 TO W04-MESSAGE-AREA
025100             SET W00-ABORTED TO TRUE
025200         END-IF
025300     END-IF.
025400     IF NOT W00-ABORTED
025500         PERFORM 2150-CHECK-PROJECT-EXISTS-THRU-EXIT
025600     END-IF.
025700     IF W00-ABORTED
025800         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
025900     END-IF.
026000 2150-CHECK-PROJECT-EXISTS-THRU-EXIT.
026100*    THE PROJECT MASTER IS SMALL - READ SEQUENTIALLY TOP TO
026200*    BOTTOM LOOKING FOR A MATCHING PROJECT-ID.  A MISS MEANS THE
026300*    PROJECT WAS NEVER CREATED.
026400     SET W00-FOUND-SW TO "N".
026500     PERFORM 2160-SCAN-PROJECT-THRU-EXIT
026600         UNTIL W00-WAS-FOUND
026700            OR W00-NO-MORE-CARDS.
026800     IF NOT W00-WAS-FOUND
026900         STRING "Project with ID '" DELIMITED BY SIZE
027000                W01-PROJECT-ID DELIMITED BY SPACE
027100                "' does not exist." DELIMITED BY SIZE
027200             INTO W04-MESSAGE-AREA
027300         SET W00-ABORTED TO TRUE
027400     END-IF.
027500 2160-SCAN-PROJECT-THRU-EXIT.
027600     READ PROJECT-MASTER-FILE
027700         AT END
027800             SET W00-NO-MORE-CARDS TO TRUE
027900         NOT AT END
028000             IF PRJ-PROJECT-ID = W01-PROJECT-ID
028100                 SET W00-WAS-FOUND TO TRUE
028200             END-IF
028300     END-READ.
028400 2000-PROCESS-REQUEST-EXIT.
028500     EXIT.
028600 2050-LOAD-CONTROL-CARD-EXIT.
028700     EXIT.
028800 2060-LOAD-TICKER-CARD-EXIT.
028900     EXIT.
029000 2070-ADD-IF-NEW-EXIT.
029100     EXIT.
029200 2100-VALIDATE-REQUEST-EXIT.
029300     EXIT.
029400 2150-CHECK-PROJECT-EXISTS-EXIT.
029500     EXIT.
029600 2160-SCAN-PROJECT-EXIT.
029700     EXIT.
029800*-----------------------------------------------------------------
029900* 3000 SERIES - PULL EACH TICKER'S BARS FOR THE REQUESTED WINDOW
030000*-----------------------------------------------------------------
030100 3000-FETCH-BARS-THRU-EXIT.
030200     MOVE "YES" TO W00-MORE-BAR-SW.
030300     PERFORM 3100-READ-BAR-THRU-EXIT.
030400     PERFORM 3200-MATCH-BAR-THRU-EXIT
030500         UNTIL W00-NO-MORE-BARS.
030600 3100-READ-BAR-THRU-EXIT.
030610*    CR-0611 - A NON-"00"/"10" STATUS ON A "NOT AT END" READ IS A
030620*    GENUINE I/O ERROR, NOT A NORMAL RECORD - DO NOT LET IT FALL
030630*    THROUGH AS IF A BAR HAD BEEN DELIVERED.
030700     READ PRICE-BAR-FILE
030800         AT END
030900             SET W00-NO-MORE-BARS TO TRUE
031000         NOT AT END
031010             IF NOT W00-PBR-STAT-OK
031020                 PERFORM 3150-FETCH-FAILURE-THRU-EXIT
031030             ELSE
031040                 IF PBR-RECORD-TYPE-HEADER OR PBR-RECORD-TYPE-TRAILER
031050                     PERFORM 3100-READ-BAR-THRU-EXIT
031060                 END-IF
031070             END-IF
031080     END-READ.
031090 3150-FETCH-FAILURE-THRU-EXIT.
031100     EVALUATE W00-PBR-FILE-STAT
031110         WHEN "30"
031120             MOVE "Permanent I/O error."
031130                 TO W00B-REASON-TXT
031140         WHEN "35"
031150             MOVE "File not found."
031160                 TO W00B-REASON-TXT
031170         WHEN "37"
031180             MOVE "File open failure."
031190                 TO W00B-REASON-TXT
031200         WHEN "94"
031210             MOVE "Record area overflow."
031220                 TO W00B-REASON-TXT
031230         WHEN OTHER
031240             MOVE SPACES TO W00B-REASON-TXT
031250     END-EVALUATE.
031260     IF W00B-REASON-TXT = SPACES
031270         MOVE "Unknown error." TO W00B-REASON-TXT
031280     END-IF.
031290     STRING "Failed to fetch price data: " DELIMITED BY SIZE
031300            W00B-REASON-TXT DELIMITED BY SIZE
031310         INTO W04-MESSAGE-AREA.
031320     SET W00-ABORTED TO TRUE.
031330     SET W00-NO-MORE-BARS TO TRUE.
031340     PERFORM 9000-WRITE-MESSAGE-THRU-EXIT.
031350 3150-FETCH-FAILURE-EXIT.
031360     EXIT.
031370 3200-MATCH-BAR-THRU-EXIT.
031600     SET W00-FOUND-SW TO "N".
031700     SET W02-RQ-IDX TO 1.
031800     SEARCH W02-TICKER-REQ
031900         AT END
032000             CONTINUE
032100         WHEN W02-TICKER (W02-RQ-IDX) = PBR-TICKER
032200             SET W00-WAS-FOUND TO TRUE
032300     END-SEARCH.
032400     IF W00-WAS-FOUND
032500         IF PBR-BAR-DATE NOT < W01-REQ-START-DTE
032600             IF PBR-BAR-DATE NOT > W01-REQ-END-DTE
032700                 ADD 1 TO W02-BAR-CT (W02-RQ-IDX)
032800             END-IF
032900         END-IF
033000     END-IF.
033100     PERFORM 3100-READ-BAR-THRU-EXIT.
033200 3000-FETCH-BARS-EXIT.
033300     EXIT.
033400 3100-READ-BAR-EXIT.
033500     EXIT.
033600 3200-MATCH-BAR-EXIT.
033700     EXIT.
033800*-----------------------------------------------------------------
033900* 4000 SERIES - CLASSIFY LOADED VS. MISSING
034000*-----------------------------------------------------------------
034100 4000-CLASSIFY-THRU-EXIT.
034200     MOVE ZERO TO W03-LOADED-CT.
034300     SET W02-RQ-IDX TO 1.
034400     PERFORM 4100-CLASSIFY-ONE-THRU-EXIT
034500         VARYING W02-RQ-IDX FROM 1 BY 1
034600         UNTIL W02-RQ-IDX > W01-TICKER-CT.
034700     IF W03-LOADED-CT = ZERO
034800         MOVE "No price data was loaded for the requested tickers."
034900             TO W04-MESSAGE-AREA
035000         SET W00-ABORTED TO TRUE
035100         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
035200     END-IF.
035300 4100-CLASSIFY-ONE-THRU-EXIT.
035400     IF W02-BAR-CT (W02-RQ-IDX) > ZERO
035500         SET W02-TICKER-LOADED (W02-RQ-IDX) TO TRUE
035600         ADD 1 TO W03-LOADED-CT
035700     ELSE
035800         SET W02-TICKER-MISSING (W02-RQ-IDX) TO TRUE
035900     END-IF.
036000 4000-CLASSIFY-EXIT.
036100     EXIT.
036200 4100-CLASSIFY-ONE-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500* 5000 SERIES - PERSIST LOADED TICKERS INTO THE PROJECT TABLE
036600*-----------------------------------------------------------------
036700 5000-PERSIST-THRU-EXIT.
036800     SET W02-RQ-IDX TO 1.
036900     PERFORM 5100-PERSIST-ONE-THRU-EXIT
037000         VARYING W02-RQ-IDX FROM 1 BY 1
037100         UNTIL W02-RQ-IDX > W01-TICKER-CT.
037200     REWRITE PRJ-RECORD.
037300 5100-PERSIST-ONE-THRU-EXIT.
037400     IF W02-TICKER-LOADED (W02-RQ-IDX)
037500         IF PRJ-TICKER-CT < 50
037600             ADD 1 TO PRJ-TICKER-CT
037700             MOVE W02-TICKER (W02-RQ-IDX)
037800                 TO PRJ-TICKER (PRJ-TICKER-CT)
037900         END-IF
038000     END-IF.
038100 5000-PERSIST-EXIT.
038200     EXIT.
038300 5100-PERSIST-ONE-EXIT.
038400     EXIT.
038500*-----------------------------------------------------------------
038600* 6000 SERIES - PRINT LOADED/MISSING SUMMARY
038700*-----------------------------------------------------------------
038800 6000-SUMMARY-THRU-EXIT.
038900     MOVE W01-PROJECT-ID TO W05-PROJECT-ID-O.
039000     WRITE SUM-PRTLINE FROM W05-HEADING-LINE
039100         AFTER ADVANCING PAGE.
039200     SET W02-RQ-IDX TO 1.
039300     PERFORM 6100-PRINT-ONE-THRU-EXIT
039400         VARYING W02-RQ-IDX FROM 1 BY 1
039500         UNTIL W02-RQ-IDX > W01-TICKER-CT.
039600 6100-PRINT-ONE-THRU-EXIT.
039700     MOVE W02-TICKER (W02-RQ-IDX) TO W06-TICKER-O.
039800     IF W02-TICKER-LOADED (W02-RQ-IDX)
039900         MOVE "LOADED" TO W06-STATUS-O
040000     ELSE
040100         MOVE "MISSING" TO W06-STATUS-O
040200     END-IF.
040300     MOVE W02-BAR-CT (W02-RQ-IDX) TO W06-BARCT-O.
040400     WRITE SUM-PRTLINE FROM W06-DETAIL-LINE
040500         AFTER ADVANCING 1 LINE.
040600 6000-SUMMARY-EXIT.
040700     EXIT.
040800 6100-PRINT-ONE-EXIT.
040900     EXIT.
041000*-----------------------------------------------------------------
041100* 9000 SERIES - ABORT-MESSAGE PRINT (SHARED)
041200*-----------------------------------------------------------------
041300 9000-WRITE-MESSAGE-THRU-EXIT.
041400     WRITE SUM-PRTLINE FROM W04-MESSAGE-AREA
041500         AFTER ADVANCING 1 LINE.
041600 9000-WRITE-MESSAGE-EXIT.
041700     EXIT.
041800 7000-CLOSING-THRU-EXIT.
041900     CLOSE IMPORT-CONTROL-FILE.
042000     CLOSE PRICE-BAR-FILE.
042100     CLOSE PROJECT-MASTER-FILE.
042200     CLOSE IMPORT-SUMMARY-RPT.
042300 7000-CLOSING-EXIT.
042400     EXIT.
