000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        SEX982.
000300 AUTHOR.            P ESTRADA.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      09/21/1994.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* SEX.R00982  --  PROJECT SAVE / EXPORT STEP                    *
001000*                                                                *
001100* LOOKS UP THE REQUESTED PROJECT ON THE PROJECT MASTER (PRJ77),  *
001200* RESTAMPS ITS LAST-MAINTAINED FIELDS AND REWRITES IT (THE       *
001300* "SAVE"), THEN WRITES ONE OR MORE OF A CSV REPORT, AN HTML      *
001400* REPORT OR A JSON SNAPSHOT DEPENDING ON THE REQUEST CARD'S      *
001500* EXPORT-TYPE CODE.  OUTPUT PATHS DEFAULT TO THE EXPORTS         *
001600* SUBDIRECTORY, NAMED FROM A SANITIZED COPY OF THE PROJECT NAME, *
001700* UNLESS THE REQUEST CARD SUPPLIES AN OVERRIDE PATH.             *
001800*                                                                *
001900*                   C H A N G E   L O G                        *
002000*-----------------------------------------------------------------
002100* DATE       BY        CR-NO    DESCRIPTION
002200*-----------------------------------------------------------------
002300* 09/21/94   P ESTRADA  CR-0415 ORIGINAL STEP - CSV EXPORT ONLY.
002400* 03/18/96   S KOVALENKO CR-0471 ADDED HTML EXPORT AND THE BOTH
002500*                                EXPORT-TYPE CODE.
002600* 08/02/98   S KOVALENKO CR-0548 ADDED JSON SNAPSHOT EXPORT -
002700*                                CHARTING SCREEN VENDOR WANTED A
002800*                                MACHINE-READABLE COPY INSTEAD OF
002900*                                SCREEN-SCRAPING THE HTML REPORT.
003000* 11/09/98   S KOVALENKO CR-0556 Y2K REMEDIATION - CONFIG DATE
003100*                                ECHO ON THE CSV/HTML REPORTS
003200*                                CONFIRMED 9(8) YYYYMMDD, REISSUED
003300*                                IN YYYY-MM-DD FORM ON THE REPORT.
003400* 06/20/01   J MCNALLY   CR-0615 ADDED THE NAME-SANITIZE PASS -
003500*                                A PROJECT NAME WITH A SLASH IN IT
003600*                                HAD BEEN WRITING OUTSIDE THE
003700*                                EXPORTS SUBDIRECTORY.
003710* 08/30/03   D FARRIER   CR-0647 6000 PRINTED THE SAME OUTPUT-PATH
003720*                                LINE NO MATTER WHAT THE EXPORT
003730*                                TYPE WAS - ALWAYS SHOWED THE CSV
003740*                                PATH EVEN ON AN HTML OR JSON RUN.
003750*                                ADDED THE EVALUATE SO CSV/HTML/
003760*                                BOTH/JSON EACH PRINT THEIR OWN
003770*                                PATH(S).
003780* 02/27/06   D FARRIER   CR-0663 THE SAVE/EXPORT MESSAGES WERE ALL
003790*                                CAPS WHILE PBI78 AND BKT81 SHOW
003800*                                THE SAME TEXT MIXED CASE - CHANGED
003810*                                THE NOT-FOUND, INVALID-EXPORT-TYPE,
003820*                                SAVED AND EXPORTED MESSAGES TO
003830*                                MATCH.
003840*-----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS SAFE-NAME-CHAR IS "A" THRU "Z" "a" THRU "z"
004400                             "0" THRU "9" "_" "-".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EXPORT-REQUEST-FILE ASSIGN TO "EXPREQ"
004800         ORGANIZATION IS SEQUENTIAL.
004900     SELECT PROJECT-MASTER-FILE ASSIGN TO "PROJMSTR"
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT CSV-EXPORT-FILE ASSIGN TO W05-CSV-PATH
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300     SELECT HTML-EXPORT-FILE ASSIGN TO W05-HTML-PATH
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500     SELECT JSON-EXPORT-FILE ASSIGN TO W05-JSON-PATH
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700     SELECT EXPORT-REPORT-FILE ASSIGN TO "EXPRPT"
005800         ORGANIZATION IS SEQUENTIAL.
005900 DATA DIVISION.
006000 FILE SECTION.
006100*-----------------------------------------------------------------
006200* ONE REQUEST CARD PER RUN.
006300*-----------------------------------------------------------------
006400 FD  EXPORT-REQUEST-FILE.
006500 01  EXQ-RECORD.
006600     05  EXQ-PROJECT-ID                    PIC X(20).
006700     05  EXQ-EXPORT-TYPE-CD                PIC X(04).
006800     05  EXQ-OVERRIDE-PATH                 PIC X(60).
006900     05  FILLER                            PIC X(16).
007000 FD  PROJECT-MASTER-FILE.
007100 01  PRJ-RECORD.
007200     05  RECORD-TYPE-CD                    PIC X(01).
007300         88  RECORD-TYPE-HEADER                VALUE 'H'.
007400         88  RECORD-TYPE-DETAIL                VALUE 'D'.
007500         88  RECORD-TYPE-TRAILER               VALUE 'T'.
007600     05  HEADER-RECORD-AREA.
007700         10  PRJ-RUN-DTE-TME                PIC X(26).
007800         10  FILLER                         PIC X(598).
007900     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
008000         10  PRJ-PROJECT-ID                 PIC X(20).
008100         10  PRJ-NAME                       PIC X(40).
008200         10  PRJ-TICKER-CT                  PIC 9(03)      COMP-3.
008300         10  PRJ-TICKER-TBL OCCURS 50 TIMES
008400                                             INDEXED BY PRJ-TK-IDX.
008500             15  PRJ-TICKER                 PIC X(08).
008600         10  PRJ-CFG-START-DATE             PIC 9(08).
008700         10  PRJ-CFG-END-DATE               PIC 9(08).
008800         10  PRJ-CFG-INITIAL-CAPITAL        PIC S9(11)V9(02)
008900                                             SIGN TRAILING SEPARATE.
009000         10  PRJ-CFG-STRATEGY-NAME          PIC X(20).
009100         10  PRJ-CFG-REBALANCE-FREQ         PIC X(10).
009200         10  PRJ-CFG-TRANSACTION-COST       PIC 9(05)V9(02).
009300         10  PRJ-CFG-POSITION-CAP           PIC 9(03)V9(04).
009400         10  PRJ-RESULT-PRESENT-SW          PIC X(01).
009500             88  PRJ-RESULT-PRESENT             VALUE 'Y'.
009600             88  PRJ-RESULT-ABSENT              VALUE 'N'.
009700         10  PRJ-RESULT-FINAL-VALUE         PIC S9(11)V9(04)
009800                                             SIGN TRAILING SEPARATE.
009900         10  PRJ-RESULT-MAX-DRAWDOWN        PIC 9(01)V9(06).
010000         10  PRJ-RESULT-TOTAL-RETURN        PIC S9(05)V9(06)
010100                                             SIGN TRAILING SEPARATE.
010200         10  LAST-MNT-DATE-TIME             PIC X(26).
010300         10  LAST-MNT-OPID                  PIC X(08).
010400         10  FILLER                         PIC X(18).
010500     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
010600         10  PRJ-RECORD-CT                  PIC 9(09)      COMP-3.
010700         10  FILLER                         PIC X(619).
010800 FD  CSV-EXPORT-FILE
010900     RECORD CONTAINS 200 CHARACTERS.
011000 01  CSV-LINE                              PIC X(200).
011100 FD  HTML-EXPORT-FILE
011200     RECORD CONTAINS 200 CHARACTERS.
011300 01  HTML-LINE                             PIC X(200).
011400 FD  JSON-EXPORT-FILE
011500     RECORD CONTAINS 200 CHARACTERS.
011600 01  JSON-LINE                             PIC X(200).
011700 FD  EXPORT-REPORT-FILE
011800     RECORD CONTAINS 132 CHARACTERS.
011900 01  RPT-PRTLINE                           PIC X(132).
012000 WORKING-STORAGE SECTION.
012100 01  W00-SWITCHES.
012200     05  W00-ABORT-SW                      PIC X(01)      VALUE "N".
012300         88  W00-ABORT-RUN                     VALUE "Y".
012400     05  W00-MASTER-EOF-SW                 PIC X(03)      VALUE "NO ".
012500         88  W00-MASTER-EOF                    VALUE "YES".
012600     05  W00-PROJECT-FOUND-SW              PIC X(01)      VALUE "N".
012700         88  W00-PROJECT-FOUND                 VALUE "Y".
012800     05  W00-FILE-CT                       PIC 9(01)      COMP
012900                                            VALUE ZERO.
013000 01  W01-REQUEST-WORK.
013100     05  W01-REQ-PROJECT-ID                PIC X(20).
013200     05  W01-REQ-EXPORT-TYPE-CD            PIC X(04).
013300         88  W01-TYPE-CSV                      VALUE "CSV ".
013400         88  W01-TYPE-HTML                     VALUE "HTML".
013500         88  W01-TYPE-BOTH                     VALUE "BOTH".
013600         88  W01-TYPE-JSON                     VALUE "JSON".
013700     05  W01-REQ-OVERRIDE-PATH             PIC X(60).
013800 01  W02-TODAY-WORK.
013900     05  W02-TODAY                         PIC 9(06).
014000     05  W02-TIME-NOW                      PIC 9(08).
014100 01  W03-SANITIZE-WORK.
014200     05  W03-SUBSCR                        PIC 9(02)      COMP
014300                                            VALUE ZERO.
014400     05  W03-SANITIZED-NAME                PIC X(40).
014500 01  W04-DATE-WORK.
014600     05  W04-DATE-NUM                      PIC 9(08).
014700     05  W04-DATE-BRK REDEFINES W04-DATE-NUM.
014800         10  W04-YYYY                      PIC 9(04).
014900         10  W04-MM                        PIC 9(02).
015000         10  W04-DD                        PIC 9(02).
015100     05  W04-DATE-DISP                     PIC X(10).
015200 01  W05-PATH-WORK.
015300     05  W05-CSV-PATH                      PIC X(80).
015400     05  W05-HTML-PATH                     PIC X(80).
015500     05  W05-JSON-PATH                     PIC X(80).
015600     05  W05-BASE-PATH                     PIC X(74).
015700 01  W06-MESSAGE-LINE.
015800     05  FILLER                            PIC X(15)      VALUE
015900         "SEX.R00982 -- ".
016000     05  W06-MESSAGE-TXT                   PIC X(117).
016100 PROCEDURE DIVISION.
016200 0000-SEX982.
016300     PERFORM 1000-INIT-THRU-EXIT.
016400     IF NOT W00-ABORT-RUN
016500         PERFORM 2000-LOAD-PROJECT-THRU-EXIT
016600     END-IF.
016700     IF NOT W00-ABORT-RUN
016800         PERFORM 3000-SAVE-PROJECT-THRU-EXIT
016900         PERFORM 4000-BUILD-PATHS-THRU-EXIT
017000         PERFORM 5000-EXPORT-THRU-EXIT
017100         PERFORM 6000-REPORT-THRU-EXIT
017200     END-IF.
017300     PERFORM 7000-CLOSING-THRU-EXIT.
017400     STOP RUN.
017500*-----------------------------------------------------------------
017600* 1000 SERIES - OPEN FILES, READ THE REQUEST CARD
017700*-----------------------------------------------------------------
017800 1000-INIT-THRU-EXIT.
017900     OPEN INPUT  EXPORT-REQUEST-FILE.
018000     OPEN I-O    PROJECT-MASTER-FILE.
018100     OPEN OUTPUT EXPORT-REPORT-FILE.
018200     READ EXPORT-REQUEST-FILE
018300         AT END
018400             MOVE "NO REQUEST CARD PRESENT" TO W06-MESSAGE-TXT
018500             PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
018600             SET W00-ABORT-RUN TO TRUE
018700     END-READ.
018800     IF NOT W00-ABORT-RUN
018900         MOVE EXQ-PROJECT-ID TO W01-REQ-PROJECT-ID
019000         MOVE EXQ-EXPORT-TYPE-CD TO W01-REQ-EXPORT-TYPE-CD
019050         INSPECT W01-REQ-EXPORT-TYPE-CD CONVERTING
019060             "abcdefghijklmnopqrstuvwxyz"
019070             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019100         MOVE EXQ-OVERRIDE-PATH TO W01-REQ-OVERRIDE-PATH
019200     END-IF.
019300 1000-INIT-EXIT.
019400     EXIT.
019500*-----------------------------------------------------------------
019600* 2000 SERIES - FIND THE PROJECT ON THE MASTER
019700*-----------------------------------------------------------------
019800 2000-LOAD-PROJECT-THRU-EXIT.
019900     PERFORM 2100-READ-MASTER-THRU-EXIT.
020000     PERFORM 2200-SCAN-MASTER-THRU-EXIT
020100         UNTIL W00-MASTER-EOF
020200            OR W00-PROJECT-FOUND.
020300     IF NOT W00-PROJECT-FOUND
020400         STRING 'Project with ID "' DELIMITED BY SIZE
020500                W01-REQ-PROJECT-ID DELIMITED BY SPACE
020600                '" not found.' DELIMITED BY SIZE
020700                INTO W06-MESSAGE-TXT
020800         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
020900         SET W00-ABORT-RUN TO TRUE
021000     END-IF.
021100 2100-READ-MASTER-THRU-EXIT.
021200     READ PROJECT-MASTER-FILE
021300         AT END
021400             SET W00-MASTER-EOF TO TRUE
021500     END-READ.
021600 2200-SCAN-MASTER-THRU-EXIT.
021700     IF RECORD-TYPE-DETAIL
021800         IF PRJ-PROJECT-ID = W01-REQ-PROJECT-ID
021900             SET W00-PROJECT-FOUND TO TRUE
022000         ELSE
022100             PERFORM 2100-READ-MASTER-THRU-EXIT
022200         END-IF
022300     ELSE
022400         PERFORM 2100-READ-MASTER-THRU-EXIT
022500     END-IF.
022600 2000-LOAD-PROJECT-EXIT.
022700     EXIT.
022800 2100-READ-MASTER-EXIT.
022900     EXIT.
023000 2200-SCAN-MASTER-EXIT.
023100     EXIT.
023200*-----------------------------------------------------------------
023300* 3000 SERIES - "SAVE" THE PROJECT - RESTAMP AND REWRITE
023400*-----------------------------------------------------------------
023500 3000-SAVE-PROJECT-THRU-EXIT.
023600     ACCEPT W02-TODAY FROM DATE.
023700     ACCEPT W02-TIME-NOW FROM TIME.
023800     STRING W02-TODAY DELIMITED BY SIZE
023900            W02-TIME-NOW DELIMITED BY SIZE
024000            INTO LAST-MNT-DATE-TIME.
024100     MOVE "SEX982  " TO LAST-MNT-OPID.
024200     REWRITE PRJ-RECORD.
024300 3000-SAVE-PROJECT-EXIT.
024400     EXIT.
024500*-----------------------------------------------------------------
024600* 4000 SERIES - SANITIZE THE PROJECT NAME, BUILD OUTPUT PATHS
024700*-----------------------------------------------------------------
024800 4000-BUILD-PATHS-THRU-EXIT.
024900     MOVE PRJ-NAME TO W03-SANITIZED-NAME.
025000     PERFORM 4100-SANITIZE-ONE-CHAR-THRU-EXIT
025100         VARYING W03-SUBSCR FROM 1 BY 1
025200         UNTIL W03-SUBSCR > 40.
025300     IF W01-REQ-OVERRIDE-PATH = SPACES
025400         STRING "exports/" DELIMITED BY SIZE
025500                W03-SANITIZED-NAME DELIMITED BY SPACE
025600                INTO W05-BASE-PATH
025700     ELSE
025800         MOVE W01-REQ-OVERRIDE-PATH TO W05-BASE-PATH
025900     END-IF.
026000     STRING W05-BASE-PATH DELIMITED BY SPACE
026100            "_CSV.csv" DELIMITED BY SIZE
026200            INTO W05-CSV-PATH.
026300     STRING W05-BASE-PATH DELIMITED BY SPACE
026400            "_HTML.html" DELIMITED BY SIZE
026500            INTO W05-HTML-PATH.
026600     STRING W05-BASE-PATH DELIMITED BY SPACE
026700            "_JSON.json" DELIMITED BY SIZE
026800            INTO W05-JSON-PATH.
026900 4100-SANITIZE-ONE-CHAR-THRU-EXIT.
027000     IF W03-SANITIZED-NAME (W03-SUBSCR:1) NOT IS SAFE-NAME-CHAR
027100         MOVE "_" TO W03-SANITIZED-NAME (W03-SUBSCR:1)
027200     END-IF.
027300 4000-BUILD-PATHS-EXIT.
027400     EXIT.
027500 4100-SANITIZE-ONE-CHAR-EXIT.
027600     EXIT.
027700*-----------------------------------------------------------------
027800* 5000 SERIES - WRITE THE REQUESTED EXPORT(S)
027900*-----------------------------------------------------------------
028000 5000-EXPORT-THRU-EXIT.
028100     MOVE ZERO TO W00-FILE-CT.
028200     EVALUATE TRUE
028300         WHEN W01-TYPE-CSV
028400             PERFORM 5100-WRITE-CSV-THRU-EXIT
028500         WHEN W01-TYPE-HTML
028600             PERFORM 5200-WRITE-HTML-THRU-EXIT
028700         WHEN W01-TYPE-BOTH
028800             PERFORM 5100-WRITE-CSV-THRU-EXIT
028900             PERFORM 5200-WRITE-HTML-THRU-EXIT
029000         WHEN W01-TYPE-JSON
029100             PERFORM 5300-WRITE-JSON-THRU-EXIT
029200         WHEN OTHER
029300             STRING "Invalid export type: " DELIMITED BY SIZE
029400                    W01-REQ-EXPORT-TYPE-CD DELIMITED BY SPACE
029500                    ". Must be CSV, HTML, BOTH, or JSON."
029600                        DELIMITED BY SIZE
029700                    INTO W06-MESSAGE-TXT
029800             PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
029900             SET W00-ABORT-RUN TO TRUE
030000     END-EVALUATE.
030100 5000-EXPORT-EXIT.
030200     EXIT.
030300*-----------------------------------------------------------------
030400* 5100 SERIES - CSV REPORT
030500*-----------------------------------------------------------------
030600 5100-WRITE-CSV-THRU-EXIT.
030700     OPEN OUTPUT CSV-EXPORT-FILE.
030800     STRING "Project ID," DELIMITED BY SIZE
030900            PRJ-PROJECT-ID DELIMITED BY SPACE
031000            INTO CSV-LINE
031100     END-STRING.
031200     WRITE CSV-LINE.
031300     STRING "Project Name," DELIMITED BY SIZE
031400            PRJ-NAME DELIMITED BY SPACE
031500            INTO CSV-LINE
031600     END-STRING.
031700     WRITE CSV-LINE.
031800     MOVE SPACES TO CSV-LINE.
031900     WRITE CSV-LINE.
032000     MOVE "Backtest Configuration" TO CSV-LINE.
032100     WRITE CSV-LINE.
032200     STRING "Project ID," DELIMITED BY SIZE
032300            PRJ-PROJECT-ID DELIMITED BY SPACE
032400            INTO CSV-LINE
032500     END-STRING.
032600     WRITE CSV-LINE.
032700     IF PRJ-CFG-START-DATE NOT = ZERO
032800         MOVE PRJ-CFG-START-DATE TO W04-DATE-NUM
032900         PERFORM 5400-EDIT-DATE-THRU-EXIT
033000         STRING "Start Date," DELIMITED BY SIZE
033100                W04-DATE-DISP DELIMITED BY SPACE
033200                INTO CSV-LINE
033300         END-STRING
033400         WRITE CSV-LINE
033500     END-IF.
033600     IF PRJ-CFG-END-DATE NOT = ZERO
033700         MOVE PRJ-CFG-END-DATE TO W04-DATE-NUM
033800         PERFORM 5400-EDIT-DATE-THRU-EXIT
033900         STRING "End Date," DELIMITED BY SIZE
034000                W04-DATE-DISP DELIMITED BY SPACE
034100                INTO CSV-LINE
034200         END-STRING
034300         WRITE CSV-LINE
034400     END-IF.
034500     STRING "Initial Capital," DELIMITED BY SIZE
034600            PRJ-CFG-INITIAL-CAPITAL DELIMITED BY SIZE
034700            INTO CSV-LINE
034800     END-STRING.
034900     WRITE CSV-LINE.
035000     STRING "Strategy Name," DELIMITED BY SIZE
035100            PRJ-CFG-STRATEGY-NAME DELIMITED BY SPACE
035200            INTO CSV-LINE
035300     END-STRING.
035400     WRITE CSV-LINE.
035500     MOVE SPACES TO CSV-LINE.
035600     WRITE CSV-LINE.
035700     CLOSE CSV-EXPORT-FILE.
035800     ADD 1 TO W00-FILE-CT.
035900 5100-WRITE-CSV-EXIT.
036000     EXIT.
036100*-----------------------------------------------------------------
036200* 5200 SERIES - HTML REPORT
036300*-----------------------------------------------------------------
036400 5200-WRITE-HTML-THRU-EXIT.
036500     OPEN OUTPUT HTML-EXPORT-FILE.
036600     MOVE "<html><head><title>Backtest Report</title></head><body>"
036700         TO HTML-LINE.
036800     WRITE HTML-LINE.
036900     STRING "<h1>Backtest Report: " DELIMITED BY SIZE
037000            PRJ-NAME DELIMITED BY SPACE
037100            "</h1>" DELIMITED BY SIZE
037200            INTO HTML-LINE
037300     END-STRING.
037400     WRITE HTML-LINE.
037500     STRING "<p>" DELIMITED BY SIZE
037600            PRJ-PROJECT-ID DELIMITED BY SPACE
037700            "</p>" DELIMITED BY SIZE
037800            INTO HTML-LINE
037900     END-STRING.
038000     WRITE HTML-LINE.
038100     MOVE "<h2>Backtest Configuration</h2>" TO HTML-LINE.
038200     WRITE HTML-LINE.
038300     MOVE "<table><tr><th>Parameter</th><th>Value</th></tr>"
038400         TO HTML-LINE.
038500     WRITE HTML-LINE.
038600     STRING "<tr><td>Project ID</td><td>" DELIMITED BY SIZE
038700            PRJ-PROJECT-ID DELIMITED BY SPACE
038800            "</td></tr>" DELIMITED BY SIZE
038900            INTO HTML-LINE
039000     END-STRING.
039100     WRITE HTML-LINE.
039200     IF PRJ-CFG-START-DATE NOT = ZERO
039300         MOVE PRJ-CFG-START-DATE TO W04-DATE-NUM
039400         PERFORM 5400-EDIT-DATE-THRU-EXIT
039500         STRING "<tr><td>Start Date</td><td>" DELIMITED BY SIZE
039600                W04-DATE-DISP DELIMITED BY SPACE
039700                "</td></tr>" DELIMITED BY SIZE
039800                INTO HTML-LINE
039900         END-STRING
040000         WRITE HTML-LINE
040100     END-IF.
040200     IF PRJ-CFG-END-DATE NOT = ZERO
040300         MOVE PRJ-CFG-END-DATE TO W04-DATE-NUM
040400         PERFORM 5400-EDIT-DATE-THRU-EXIT
040500         STRING "<tr><td>End Date</td><td>" DELIMITED BY SIZE
040600                W04-DATE-DISP DELIMITED BY SPACE
040700                "</td></tr>" DELIMITED BY SIZE
040800                INTO HTML-LINE
040900         END-STRING
041000         WRITE HTML-LINE
041100     END-IF.
041200     STRING "<tr><td>Initial Capital</td><td>" DELIMITED BY SIZE
041300            PRJ-CFG-INITIAL-CAPITAL DELIMITED BY SIZE
041400            "</td></tr>" DELIMITED BY SIZE
041500            INTO HTML-LINE
041600     END-STRING.
041700     WRITE HTML-LINE.
041800     STRING "<tr><td>Strategy Name</td><td>" DELIMITED BY SIZE
041900            PRJ-CFG-STRATEGY-NAME DELIMITED BY SPACE
042000            "</td></tr>" DELIMITED BY SIZE
042100            INTO HTML-LINE
042200     END-STRING.
042300     WRITE HTML-LINE.
042400     MOVE "</table></body></html>" TO HTML-LINE.
042500     WRITE HTML-LINE.
042600     CLOSE HTML-EXPORT-FILE.
042700     ADD 1 TO W00-FILE-CT.
042800 5200-WRITE-HTML-EXIT.
042900     EXIT.
043000*-----------------------------------------------------------------
043100* 5300 SERIES - JSON SNAPSHOT
043200*-----------------------------------------------------------------
043300 5300-WRITE-JSON-THRU-EXIT.
043400     OPEN OUTPUT JSON-EXPORT-FILE.
043500     MOVE "{" TO JSON-LINE.
043600     WRITE JSON-LINE.
043700     STRING '  "id": "' DELIMITED BY SIZE
043800            PRJ-PROJECT-ID DELIMITED BY SPACE
043900            '",' DELIMITED BY SIZE
044000            INTO JSON-LINE
044100     END-STRING.
044200     WRITE JSON-LINE.
044300     STRING '  "name": "' DELIMITED BY SIZE
044400            PRJ-NAME DELIMITED BY SPACE
044500            '",' DELIMITED BY SIZE
044600            INTO JSON-LINE
044700     END-STRING.
044800     WRITE JSON-LINE.
044900     MOVE '  "config": {' TO JSON-LINE.
045000     WRITE JSON-LINE.
045100     STRING '    "projectId": "' DELIMITED BY SIZE
045200            PRJ-PROJECT-ID DELIMITED BY SPACE
045300            '",' DELIMITED BY SIZE
045400            INTO JSON-LINE
045500     END-STRING.
045600     WRITE JSON-LINE.
045700     IF PRJ-CFG-START-DATE NOT = ZERO
045800         MOVE PRJ-CFG-START-DATE TO W04-DATE-NUM
045900         PERFORM 5400-EDIT-DATE-THRU-EXIT
046000         STRING '    "startDate": "' DELIMITED BY SIZE
046100                W04-DATE-DISP DELIMITED BY SPACE
046200                '",' DELIMITED BY SIZE
046300                INTO JSON-LINE
046400         END-STRING
046500         WRITE JSON-LINE
046600     END-IF.
046700     IF PRJ-CFG-END-DATE NOT = ZERO
046800         MOVE PRJ-CFG-END-DATE TO W04-DATE-NUM
046900         PERFORM 5400-EDIT-DATE-THRU-EXIT
047000         STRING '    "endDate": "' DELIMITED BY SIZE
047100                W04-DATE-DISP DELIMITED BY SPACE
047200                '",' DELIMITED BY SIZE
047300                INTO JSON-LINE
047400         END-STRING
047500         WRITE JSON-LINE
047600     END-IF.
047700     STRING '    "initialCapital": ' DELIMITED BY SIZE
047800            PRJ-CFG-INITIAL-CAPITAL DELIMITED BY SIZE
047900            ',' DELIMITED BY SIZE
048000            INTO JSON-LINE
048100     END-STRING.
048200     WRITE JSON-LINE.
048300     STRING '    "strategyName": "' DELIMITED BY SIZE
048400            PRJ-CFG-STRATEGY-NAME DELIMITED BY SPACE
048500            '"' DELIMITED BY SIZE
048600            INTO JSON-LINE
048700     END-STRING.
048800     WRITE JSON-LINE.
048900     MOVE "  }" TO JSON-LINE.
049000     WRITE JSON-LINE.
049100     MOVE "}" TO JSON-LINE.
049200     WRITE JSON-LINE.
049300     CLOSE JSON-EXPORT-FILE.
049400     ADD 1 TO W00-FILE-CT.
049500 5300-WRITE-JSON-EXIT.
049600     EXIT.
049700*-----------------------------------------------------------------
049800* 5400 SERIES - EDIT A YYYYMMDD NUMERIC DATE TO YYYY-MM-DD TEXT
049900*-----------------------------------------------------------------
050000 5400-EDIT-DATE-THRU-EXIT.
050100     MOVE SPACES TO W04-DATE-DISP.
050200     STRING W04-YYYY DELIMITED BY SIZE
050300            "-" DELIMITED BY SIZE
050400            W04-MM DELIMITED BY SIZE
050500            "-" DELIMITED BY SIZE
050600            W04-DD DELIMITED BY SIZE
050700            INTO W04-DATE-DISP.
050800 5400-EDIT-DATE-EXIT.
050900     EXIT.
051000*-----------------------------------------------------------------
051100* 6000 SERIES - SUCCESS MESSAGE / EXPORT REPORT
051200*-----------------------------------------------------------------
051300 6000-REPORT-THRU-EXIT.
051400     IF NOT W00-ABORT-RUN
051500         EVALUATE TRUE
051600             WHEN W01-TYPE-JSON
051700                 MOVE "Project saved successfully!" TO W06-MESSAGE-TXT
051800             WHEN W00-FILE-CT = 1
051900                 STRING "Project exported to " DELIMITED BY SIZE
052000                        W01-REQ-EXPORT-TYPE-CD DELIMITED BY SPACE
052100                        " successfully!" DELIMITED BY SIZE
052200                        INTO W06-MESSAGE-TXT
052300             WHEN OTHER
052400                 STRING "Project exported to " DELIMITED BY SIZE
052500                        W00-FILE-CT DELIMITED BY SIZE
052600                        " files successfully!" DELIMITED BY SIZE
052700                        INTO W06-MESSAGE-TXT
052800         END-EVALUATE
052900         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
053000         MOVE SPACES TO W06-MESSAGE-TXT
053010         EVALUATE TRUE
053020             WHEN W01-TYPE-CSV
053030                 STRING "OUTPUT PATH(S): " DELIMITED BY SIZE
053040                        W05-CSV-PATH DELIMITED BY SIZE
053050                        INTO W06-MESSAGE-TXT
053060             WHEN W01-TYPE-HTML
053070                 STRING "OUTPUT PATH(S): " DELIMITED BY SIZE
053080                        W05-HTML-PATH DELIMITED BY SIZE
053090                        INTO W06-MESSAGE-TXT
053100             WHEN W01-TYPE-BOTH
053110                 STRING "OUTPUT PATH(S): " DELIMITED BY SIZE
053120                        W05-CSV-PATH DELIMITED BY SIZE
053130                        ", " DELIMITED BY SIZE
053140                        W05-HTML-PATH DELIMITED BY SIZE
053150                        INTO W06-MESSAGE-TXT
053160             WHEN W01-TYPE-JSON
053170                 STRING "OUTPUT PATH(S): " DELIMITED BY SIZE
053180                        W05-JSON-PATH DELIMITED BY SIZE
053190                        INTO W06-MESSAGE-TXT
053195         END-EVALUATE
053400         PERFORM 9000-WRITE-MESSAGE-THRU-EXIT
053500     END-IF.
053600 6000-REPORT-EXIT.
053700     EXIT.
053800*-----------------------------------------------------------------
053900 9000-WRITE-MESSAGE-THRU-EXIT.
054000     WRITE RPT-PRTLINE FROM W06-MESSAGE-LINE
054100         AFTER ADVANCING 1 LINE.
054200 9000-WRITE-MESSAGE-EXIT.
054300     EXIT.
054400*-----------------------------------------------------------------
054500 7000-CLOSING-THRU-EXIT.
054600     CLOSE EXPORT-REQUEST-FILE.
054700     CLOSE PROJECT-MASTER-FILE.
054800     CLOSE EXPORT-REPORT-FILE.
054900 7000-CLOSING-EXIT.
055000     EXIT.
