000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        BTC72.
000300 AUTHOR.            T OKAFOR.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      05/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* BTC.TIP72  --  BACKTEST / FACTOR CONFIGURATION RECORD LAYOUT  *
001000*                                                                *
001100* ONE RECORD PER PROJECT.  HOLDS THE DATE WINDOW AND CAPITAL    *
001200* USED BY THE BACKTEST STEP (BKT81) AND THE REBALANCE/COST/     *
001300* FACTOR-WEIGHT FIELDS USED BY THE FACTOR SCORING AND RANKING   *
001400* STEP (FSR80).  EMBEDDED INSIDE THE PROJECT MASTER (PRJ77).    *
001500*                                                                *
001600*                   C H A N G E   L O G                        *
001700*-----------------------------------------------------------------
001800* DATE       BY        CR-NO    DESCRIPTION
001900*-----------------------------------------------------------------
002000* 05/02/88   T OKAFOR   CR-0151 ORIGINAL LAYOUT - START/END DATE,
002100*                                INITIAL-CAPITAL, STRATEGY-NAME.
002200* 08/19/90   T OKAFOR   CR-0271 ADDED REBALANCE-FREQ AFTER THE
002300*                                RESEARCH DESK ASKED FOR MONTHLY
002400*                                VS QUARTERLY VS WEEKLY REBALANCE.
002500* 03/02/93   P ESTRADA  CR-0366 ADDED TRANSACTION-COST (BPS) AND
002600*                                POSITION-CAP FOR THE COST MODEL.
002700* 09/14/95   P ESTRADA  CR-0441 ADDED FACTOR-WEIGHT TABLE (5
002800*                                OCCURRENCES) - ONE PER FACTOR IN
002900*                                THE ORDER MOM/LOWVOL/REV/SIZE/VAL.
003000* 12/01/98   S KOVALENKO CR-0559 Y2K REMEDIATION - START-DATE AND
003100*                                END-DATE CONFIRMED 9(8) YYYYMMDD,
003200*                                NO PACKED 2-DIGIT YEAR ANYWHERE.
003300* 06/20/01   J MCNALLY   CR-0614 ADDED REBALANCE-FREQ 88-LEVELS
003400*                                FOR THE THREE VALID CODES.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT BACKTEST-CONFIG-FILE ASSIGN TO "BTCONFIG"
004300         ORGANIZATION IS SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  BACKTEST-CONFIG-FILE.
004700 01  BTC-RECORD.
004800     05  RECORD-TYPE-CD                PIC X(01).
004900         88  RECORD-TYPE-HEADER             VALUE 'H'.
005000         88  RECORD-TYPE-DETAIL             VALUE 'D'.
005100         88  RECORD-TYPE-TRAILER            VALUE 'T'.
005200     05  HEADER-RECORD-AREA.
005300         10  BTC-RUN-DTE-TME            PIC X(26).
005400         10  BTC-FEED-ID                PIC X(08).
005500         10  FILLER                     PIC X(114).
005600     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005700         10  BTC-PROJECT-ID             PIC X(20).
005800         10  BTC-START-DATE             PIC 9(08).
005900         10  BTC-START-DATE-BRK REDEFINES BTC-START-DATE.
006000             15  BTC-START-YYYY         PIC 9(04).
006100             15  BTC-START-MM           PIC 9(02).
006200             15  BTC-START-DD           PIC 9(02).
006300         10  BTC-END-DATE               PIC 9(08).
006400         10  BTC-END-DATE-BRK REDEFINES BTC-END-DATE.
006500             15  BTC-END-YYYY           PIC 9(04).
006600             15  BTC-END-MM             PIC 9(02).
006700             15  BTC-END-DD             PIC 9(02).
006800         10  BTC-INITIAL-CAPITAL        PIC S9(11)V9(02)
006900                                         SIGN TRAILING SEPARATE.
007000         10  BTC-STRATEGY-NAME          PIC X(20).
007100         10  BTC-REBALANCE-FREQ         PIC X(10).
007200             88  BTC-REBAL-MONTHLY          VALUE 'MONTHLY   '.
007300             88  BTC-REBAL-QUARTERLY        VALUE 'QUARTERLY '.
007400             88  BTC-REBAL-WEEKLY           VALUE 'WEEKLY    '.
007500         10  BTC-TRANSACTION-COST       PIC 9(05)V9(02).
007600         10  BTC-POSITION-CAP           PIC 9(03)V9(04).
007700         10  BTC-FACTOR-WEIGHT-TBL OCCURS 5 TIMES
007800                                         INDEXED BY BTC-FW-IDX.
007900             15  BTC-FACTOR-WEIGHT      PIC S9(01)V9(06)
008000                                         SIGN TRAILING SEPARATE.
008100         10  FILLER                     PIC X(14).
008200     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
008300         10  BTC-RECORD-CT              PIC 9(09)      COMP-3.
008400         10  FILLER                     PIC X(143).
008500 WORKING-STORAGE SECTION.
008600 01  FILLER                             PIC X(01).
008700 PROCEDURE DIVISION.
008800     STOP RUN.
