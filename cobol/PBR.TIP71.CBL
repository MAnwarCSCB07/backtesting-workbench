000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PBR71.
000300 AUTHOR.            R HALVORSEN.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      03/14/1987.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* PBR.TIP71  --  DAILY PRICE-BAR RECORD LAYOUT                  *
001000*                                                                *
001100* ONE RECORD PER TICKER PER TRADING DATE - OPEN/HIGH/LOW/CLOSE/ *
001200* VOLUME.  WRITTEN BY THE PRICE IMPORT STEP (PBI78), READ BY    *
001300* THE FACTOR RAW-DATA DERIVATION STEP (FDR79) AND THE BACKTEST  *
001400* STEP (BKT81).  FILE IS SORTED ASCENDING BY TICKER THEN DATE.  *
001500*                                                                *
001600*                   C H A N G E   L O G                        *
001700*-----------------------------------------------------------------
001800* DATE       BY   CR-NO    DESCRIPTION
001900*-----------------------------------------------------------------
002000* 03/14/87   RH   CR-0091  ORIGINAL LAYOUT - OPEN/HIGH/LOW/CLOSE
002100*                          ONLY, NO VOLUME FIELD YET.
002200* 09/02/88   RH   CR-0144  ADDED VOLUME-QTY PER RESEARCH DESK
002300*                          REQUEST - 12 DIGIT UNSIGNED.
002400* 01/19/89   T OKAFOR CR-0203 ADDED SOURCE-TYPE-CD TO HEADER
002500*                          AREA SO WE CAN FLAG RESTATED FEEDS.
002600* 11/30/90   T OKAFOR CR-0267 WIDENED PRC FIELDS FROM S9(5)V99
002700*                          TO S9(7)V9(4) - LOW-PRICED ISSUES
002800*                          WERE TRUNCATING ON THE OTC BOARD.
002900* 06/11/92   P ESTRADA CR-0355 ADDED TRAILER RECORD-CT FOR
003000*                          BALANCE-TO-CONTROL-TOTALS CHECK.
003100* 02/08/94   P ESTRADA CR-0410 ADDED LAST-MNT STAMP PAIR TO
003200*                          DETAIL AREA - AUDIT REQUIREMENT.
003300* 07/22/96   S KOVALENKO CR-0488 ADDED BAR-DATE-BRK REDEFINES
003400*                          SO THE MOMENTUM/REVERSAL ROUTINES
003500*                          CAN PULL YY/MM/DD WITHOUT UNSTRING.
003600* 10/05/98   S KOVALENKO CR-0552 Y2K REMEDIATION - CONFIRMED
003700*                          BAR-DATE IS FULL 4-DIGIT CENTURY
003800*                          (9(8) YYYYMMDD).  NO FIELD CHANGE,
003900*                          CALLING PROGRAMS RE-CERTIFIED.
004000* 04/17/00   J MCNALLY   CR-0601 ADDED REQ-START-DTE/REQ-END-DTE
004100*                          TO HEADER AREA FOR IMPORT RANGE ECHO.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT PRICE-BAR-FILE ASSIGN TO "PRICEBAR"
005000         ORGANIZATION IS SEQUENTIAL.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PRICE-BAR-FILE.
005400 01  PBR-RECORD.
005500     05  RECORD-TYPE-CD                PIC X(01).
005600         88  RECORD-TYPE-HEADER             VALUE 'H'.
005700         88  RECORD-TYPE-DETAIL             VALUE 'D'.
005800         88  RECORD-TYPE-TRAILER            VALUE 'T'.
005900     05  HEADER-RECORD-AREA.
006000         10  PBR-RUN-DTE-TME            PIC X(26).
006100         10  PBR-SOURCE-TYPE-CD         PIC X(10).
006200             88  PBR-SOURCE-MANUAL          VALUE 'MANUAL    '.
006300             88  PBR-SOURCE-VENDOR          VALUE 'VENDOR    '.
006400             88  PBR-SOURCE-RESTATE         VALUE 'RESTATE   '.
006500         10  PBR-PROJECT-ID             PIC X(20).
006600         10  PBR-REQ-START-DTE          PIC 9(08).
006700         10  PBR-REQ-END-DTE            PIC 9(08).
006800         10  FILLER                     PIC X(38).
006900     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
007000         10  PBR-TICKER                 PIC X(08).
007100         10  PBR-BAR-DATE                PIC 9(08).
007200         10  PBR-BAR-DATE-BRK REDEFINES PBR-BAR-DATE.
007300             15  PBR-BAR-YYYY           PIC 9(04).
007400             15  PBR-BAR-MM             PIC 9(02).
007500             15  PBR-BAR-DD             PIC 9(02).
007600         10  PBR-OPEN-PRC               PIC S9(07)V9(04)
007700                                         SIGN TRAILING SEPARATE.
007800         10  PBR-HIGH-PRC               PIC S9(07)V9(04)
007900                                         SIGN TRAILING SEPARATE.
008000         10  PBR-LOW-PRC                PIC S9(07)V9(04)
008100                                         SIGN TRAILING SEPARATE.
008200         10  PBR-CLOSE-PRC              PIC S9(07)V9(04)
008300                                         SIGN TRAILING SEPARATE.
008400         10  PBR-VOLUME-QTY             PIC 9(12).
008500         10  LAST-MNT-DATE-TIME         PIC X(26).
008600         10  LAST-MNT-OPID              PIC X(08).
008700     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
008800         10  PBR-RECORD-CT              PIC 9(09)      COMP-3.
008900         10  FILLER                     PIC X(105).
009000 WORKING-STORAGE SECTION.
009100 01  FILLER                             PIC X(01).
009200 PROCEDURE DIVISION.
009300     STOP RUN.
