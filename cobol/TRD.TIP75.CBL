000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        TRD75.
000300 AUTHOR.            T OKAFOR.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      02/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* TRD.TIP75  --  SIMULATED TRADE RECORD LAYOUT                  *
001000*                                                                *
001100* ONE RECORD PER SIMULATED FILL.  NOT WRITTEN BY THE CURRENT    *
001200* BUY-AND-HOLD BACKTEST (BKT81), WHICH HOLDS A SINGLE POSITION  *
001300* FOR THE WHOLE WINDOW, BUT KEPT FOR THE COST-MODEL ENTITY      *
001400* RULES (TOTAL-VALUE = QTY TIMES PRICE, TRANSACTION-COST =      *
001500* TOTAL-VALUE TIMES COST-BPS / 10000) AND FOR ANY FUTURE        *
001600* REBALANCING STRATEGY THAT GENERATES INTERIM FILLS.            *
001650*                                                                *
001700*                   C H A N G E   L O G                        *
001800*-----------------------------------------------------------------
001900* DATE       BY        CR-NO    DESCRIPTION
002000*-----------------------------------------------------------------
002100* 02/09/89   T OKAFOR   CR-0181 ORIGINAL LAYOUT.
002200* 07/14/91   T OKAFOR   CR-0298 ADDED COST-BPS SO THE TOTAL-VALUE
002300*                                AND TRANSACTION-COST FORMULAS
002400*                                COULD BE CARRIED ON THE RECORD
002500*                                RATHER THAN RECOMPUTED EACH TIME.
002600* 04/03/95   P ESTRADA  CR-0429 CHANGED SIDE FROM PIC X(01) TO
002700*                                PIC X(04) - "BUY " / "SELL" - A
002800*                                SINGLE CHARACTER WAS AMBIGUOUS
002900*                                ONCE SHORT SALES WERE DISCUSSED.
003000* 08/30/99   S KOVALENKO CR-0568 Y2K REMEDIATION - TRADE-DATE
003100*                                CONFIRMED 9(8) YYYYMMDD.
003200*-----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TRADE-FILE ASSIGN TO "TRADEFIL"
004000         ORGANIZATION IS SEQUENTIAL.
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  TRADE-FILE.
004400 01  TRD-RECORD.
004500     05  RECORD-TYPE-CD                PIC X(01).
004600         88  RECORD-TYPE-HEADER             VALUE 'H'.
004700         88  RECORD-TYPE-DETAIL             VALUE 'D'.
004800         88  RECORD-TYPE-TRAILER            VALUE 'T'.
004900     05  HEADER-RECORD-AREA.
005000         10  TRD-RUN-DTE-TME            PIC X(26).
005100         10  TRD-PROJECT-ID             PIC X(20).
005200         10  FILLER                     PIC X(43).
005300     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005400         10  TRD-TRADE-DATE             PIC 9(08).
005500         10  TRD-TRADE-DATE-BRK REDEFINES TRD-TRADE-DATE.
005600             15  TRD-TRADE-YYYY         PIC 9(04).
005700             15  TRD-TRADE-MM           PIC 9(02).
005800             15  TRD-TRADE-DD           PIC 9(02).
005900         10  TRD-SYMBOL                 PIC X(08).
006000         10  TRD-SIDE                   PIC X(04).
006100             88  TRD-SIDE-BUY               VALUE 'BUY '.
006200             88  TRD-SIDE-SELL              VALUE 'SELL'.
006300         10  TRD-QTY                   PIC 9(09)V9(04).
006400         10  TRD-PRICE                 PIC 9(07)V9(04).
006500         10  TRD-COST-BPS              PIC 9(05)V9(02).
006600         10  TRD-TOTAL-VALUE           PIC S9(14)V9(04)
006700                                         SIGN TRAILING SEPARATE.
006800         10  TRD-TRANSACTION-COST      PIC S9(12)V9(04)
006900                                         SIGN TRAILING SEPARATE.
007000         10  FILLER                     PIC X(02).
007100     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
007200         10  TRD-RECORD-CT              PIC 9(09)      COMP-3.
007300         10  FILLER                     PIC X(84).
007400 WORKING-STORAGE SECTION.
007500 01  FILLER                             PIC X(01).
007600 PROCEDURE DIVISION.
007700     STOP RUN.
