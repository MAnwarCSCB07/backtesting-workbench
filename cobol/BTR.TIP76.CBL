000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        BTR76.
000300 AUTHOR.            J MCNALLY.
000400 INSTALLATION.      MERIDIAN QUANTITATIVE SYSTEMS DIV.
000500 DATE-WRITTEN.      06/19/1993.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*****************************************************************
000900* BTR.TIP76  --  BACKTEST RESULT / EQUITY-CURVE RECORD LAYOUT   *
001000*                                                                *
001100* SUMMARY RECORD (ONE PER PROJECT) FOLLOWED BY ONE EQUITY-POINT *
001200* DETAIL RECORD PER PRICE BAR IN THE BACKTEST WINDOW.  WRITTEN  *
001300* BY THE RUN-BACKTEST STEP (BKT81) AND READ BACK BY THE SAVE/   *
001400* EXPORT STEP (SEX982) WHEN A PROJECT SNAPSHOT IS EXPORTED.     *
001500*                                                                *
001600*                   C H A N G E   L O G                        *
001700*-----------------------------------------------------------------
001800* DATE       BY        CR-NO    DESCRIPTION
001900*-----------------------------------------------------------------
002000* 06/19/93   J MCNALLY   CR-0378 ORIGINAL LAYOUT - SUMMARY ONLY,
002100*                                FINAL-VALUE AND TOTAL-RETURN.
002200* 01/22/95   J MCNALLY   CR-0424 ADDED MAX-DRAWDOWN - RESEARCH
002300*                                DESK WANTED PEAK-TO-TROUGH RISK
002400*                                ALONGSIDE THE RETURN NUMBER.
002500* 10/11/97   S KOVALENKO CR-0511 ADDED EQUITY-POINT DETAIL AREA
002600*                                REDEFINING THE SUMMARY AREA SO
002700*                                THE DAILY CURVE COULD RIDE THE
002800*                                SAME FILE INSTEAD OF A SEPARATE
002900*                                ONE THE CHARTING SCREEN HAD TO
003000*                                JOIN BACK TO THE PROJECT ID.
003100* 02/14/99   S KOVALENKO CR-0561 Y2K REMEDIATION - EQUITY-POINT
003200*                                BAR-DATE CONFIRMED 9(8) YYYYMMDD.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BACKTEST-RESULT-FILE ASSIGN TO "BTRESULT"
004100         ORGANIZATION IS SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  BACKTEST-RESULT-FILE.
004500 01  BTR-RECORD.
004600     05  RECORD-TYPE-CD                PIC X(01).
004700         88  RECORD-TYPE-HEADER             VALUE 'H'.
004800         88  RECORD-TYPE-SUMMARY            VALUE 'S'.
004900         88  RECORD-TYPE-EQUITY-PT          VALUE 'E'.
005000         88  RECORD-TYPE-TRAILER            VALUE 'T'.
005100     05  HEADER-RECORD-AREA.
005200         10  BTR-RUN-DTE-TME            PIC X(26).
005300         10  BTR-PROJECT-ID             PIC X(20).
005400         10  FILLER                     PIC X(30).
005500     05  SUMMARY-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
005600         10  BTR-SUM-PROJECT-ID         PIC X(20).
005700         10  BTR-FINAL-VALUE            PIC S9(11)V9(04)
005800                                         SIGN TRAILING SEPARATE.
005900         10  BTR-MAX-DRAWDOWN           PIC 9(01)V9(06).
006000         10  BTR-TOTAL-RETURN           PIC S9(05)V9(06)
006100                                         SIGN TRAILING SEPARATE.
006200         10  FILLER                     PIC X(12).
006300     05  EQUITY-PT-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
006400         10  BTR-EQ-PROJECT-ID          PIC X(20).
006500         10  BTR-EQ-BAR-DATE            PIC 9(08).
006600         10  BTR-EQ-BAR-DATE-BRK REDEFINES BTR-EQ-BAR-DATE.
006700             15  BTR-EQ-YYYY            PIC 9(04).
006800             15  BTR-EQ-MM              PIC 9(02).
006900             15  BTR-EQ-DD              PIC 9(02).
007000         10  BTR-EQ-VALUE               PIC S9(11)V9(04)
007100                                         SIGN TRAILING SEPARATE.
007200         10  FILLER                     PIC X(12).
007300     05  TRAILER-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
007400         10  BTR-RECORD-CT              PIC 9(09)      COMP-3.
007500         10  FILLER                     PIC X(51).
007600 WORKING-STORAGE SECTION.
007700 01  FILLER                             PIC X(01).
007800 PROCEDURE DIVISION.
007900     STOP RUN.
